000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHEDGEN-COB.
000300 AUTHOR. R. HOLLOWAY.
000400 INSTALLATION. BEEPLAN UNIVERSITY - DATA PROCESSING.
000500 DATE-WRITTEN. 01/09/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*    BEEPLAN UNIVERSITY - DATA PROCESSING
000900*    ANALYST        : R. HOLLOWAY
001000*    PROGRAMMER(S)  : R. HOLLOWAY
001100*    PURPOSE        : WEEKLY TIMETABLE BATCH SCHEDULER
001200*                     - LOADS INSTRUCTOR, ROOM AND COURSE FILES
001300*                     - BUILDS THE 5 X 8 WEEKLY GRID
001400*                     - PLACES EACH COURSE UNDER THE SCHEDULING
001500*                       RULES AND LOGS CONFLICTS
001600*                     - WRITES THE SCHEDULE FILE AND THE PRINTED
001700*                       VALIDATION REPORT
001800*    RUN FREQUENCY   : ONCE PER TERM, NORMALLY THE WEEK BEFORE
001900*    REGISTRATION OPENS. CAN BE RE-RUN ON DEMAND IF THE
002000*    REGISTRAR'S OFFICE SUPPLIES A REVISED COURSE FILE.
002100*
002200*    INPUT SOURCE    : INSTRUCTOR-FILE, ROOM-FILE AND COURSE-FILE
002300*    ARE EXTRACTED FROM THE ACADEMIC RECORDS SYSTEM ONTO DISK
002400*    AHEAD OF THE RUN - SEE THE REGISTRAR'S OFFICE EXTRACT
002500*    PROCEDURE.
002600*
002700*    OUTPUT          : SCHEDULE-FILE FEEDS THE PRINTED COURSE
002800*    CATALOG AND THE STUDENT REGISTRATION SYSTEM. VALIDATION-
002900*    REPORT GOES TO THE REGISTRAR FOR MANUAL REVIEW OF ANY
003000*    CONFLICTS BEFORE THE SCHEDULE FILE IS RELEASED DOWNSTREAM.
003100*
003200*    RESTART         : THIS PROGRAM IS NOT RESTARTABLE MID-RUN -
003300*    IT HOLDS ALL WORKING DATA IN TABLES AND WRITES ITS OUTPUT
003400*    FILES ONLY AT THE VERY END OF THE RUN. ON ABEND, CORRECT THE
003500*    INPUT AND RE-RUN FROM THE BEGINNING.
003600*
003700*    DEPENDENCIES    : NONE - THIS IS A STAND-ALONE BATCH PROGRAM.
003800*    UNLIKE THE OLD MANUAL SECTIONING PROCESS IT REPLACED, IT DOES
003900*    NOT CALL OUT TO ANY OTHER PROGRAM AND IS NOT CALLED BY ONE.
004000*
004100*    PREFIX GLOSSARY : TBL- IS A LOADED MASTER-FILE TABLE ENTRY;
004200*    GRID- IS A CELL OF THE WEEKLY SCHEDULE; WS- IS GENERAL
004300*    WORKING STORAGE; RPT- IS A PRINT LINE OR PRINT CONSTANT; REG-
004400*    IS A RECORD AREA; STAT- IS A FILE STATUS FIELD; IX- IS A
004500*    TABLE INDEX.
004600*
004700*    CENG/SENG ARE THE REGISTRAR'S COURSE-CODE PREFIXES FOR
004800*    COMPUTER ENGINEERING AND SOFTWARE ENGINEERING - THE ONLY TWO
004900*    PROGRAMS YEAR 3/4 COURSES CAN BELONG TO UNDER THE OLD
005000*    SECTIONING RULES CARRIED INTO 0660.
005100*---------------------------------------------------------------
005200*    CHANGE LOG
005300*---------------------------------------------------------------
005400* DATE      INIT  REQ NO   DESCRIPTION
005500* --------  ----  -------  ---------------------------------
005600* 01/09/87  RH    SCH-001  ORIGINAL PROGRAM - TERM SCHEDULING
005700*                          RUN FOR THE REGISTRAR'S OFFICE.
005800* 03/14/88  RH    SCH-004  ADDED FRIDAY EXAM-BLOCK HOLDOUT ON
005900*                          SLOTS 5 AND 6 PER REGISTRAR MEMO.
006000* 11/02/88  TDW   SCH-009  ADDED LAB-FOLLOWS-THEORY CHECK FOR
006100*                          COMPUTER SCIENCE LAB SECTIONS.
006200* 09/06/89  RH    SCH-013  ADDED 4-HOUR DAILY THEORY LIMIT PER
006300*                          INSTRUCTOR, FACULTY SENATE RULING.
006400* 02/20/90  TDW   SCH-017  ROOM FIRST-FIT NOW ENFORCES 40-SEAT
006500*                          CAP ON LAB ROOMS.
006600* 08/15/91  RH    SCH-022  REWROTE COURSE SORT AS A TRUE SORT
006700*                          VERB RUN, SEQ-NO TIEBREAK ADDED SO
006800*                          EQUAL-KEY COURSES STAY IN LOAD ORDER.
006900* 05/03/93  JQF   SCH-028  VALIDATION PASS NOW RESETS THE
007000*                          CONFLICT TABLE BEFORE RESCANNING THE
007100*                          GRID, PER REGISTRAR AUDIT FINDING.
007200* 01/11/95  JQF   SCH-031  YEAR 3/4 AND CENG/SENG OVERLAP CHECK
007300*                          CARRIED OVER FROM THE OLD SECTIONING
007400*                          PROGRAM FOR PARITY - CANNOT FIRE
007500*                          AGAINST OUR OWN PLACEMENTS, KEPT IN
007600*                          CASE A LOADED SCHEDULE IS RE-RUN.
007700* 06/30/97  RH    SCH-036  INSTRUCTOR-NAME FALLBACK ON EXPORT
007800*                          WHEN COURSE CARRIES AN UNKNOWN
007900*                          INSTRUCTOR ID.
008000* 11/18/98  TDW   SCH-041  Y2K READINESS - RUN-DATE BREAKOUT ON
008100*                          REPORT BANNER REWORKED TO 4-DIGIT
008200*                          YEAR INTERNALLY; NO WINDOWING USED.
008300* 02/09/99  TDW   SCH-042  Y2K - CONFIRMED NO 2-DIGIT YEAR MATH
008400*                          ELSEWHERE IN THIS PROGRAM.
008500* 07/21/00  JQF   SCH-047  BRIEF CONFLICT SUMMARY ADDED AT END
008600*                          OF REPORT FOR THE DEAN'S OFFICE.
008700* 04/02/02  RH    SCH-052  CONFLICT GROUP HEADINGS NOW CARRY
008800*                          PER-TYPE COUNTS.
008900* 09/14/04  MKP   SCH-055  VALIDATION CONFLICT FLAG WAS
009000*                          SLOT-LOCAL - FIXED TO STAY SET
009100*                          FOR EVERY SLOT SCANNED AFTER THE
009200*                          FIRST CONFLICT IN THE PASS, PER
009300*                          REGISTRAR AUDIT FINDING.
009400*---------------------------------------------------------------
009500
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800*    SPECIAL-NAMES - C01 NAMES THE TOP-OF-FORM CHANNEL USED BY
009900*    THE REPORT'S ADVANCING PAGE CLAUSES FOR THE PAGE-EJECT
010000*    CARRIAGE CONTROL ON THE REGISTRAR'S PRINTER.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM.
010300
010400 INPUT-OUTPUT SECTION.
010500*    FILE-CONTROL - ALL FIVE FILES ASSIGN TO A LOGICAL NAME
010600*    RESOLVED BY THE RUN'S JCL/CONTROL CARDS, NEVER TO A
010700*    HARD-CODED PATH, SO THE SAME LOAD MODULE RUNS AGAINST
010800*    TEST DATA OR PRODUCTION DATA WITHOUT A RECOMPILE.
010900 FILE-CONTROL.
011000
011100     SELECT INSTR-FILE ASSIGN TO DISK
011200                 FILE STATUS IS STAT-INST-ARQ.
011300
011400     SELECT ROOM-FILE ASSIGN TO DISK
011500                 FILE STATUS IS STAT-ROOM-ARQ.
011600
011700     SELECT COURSE-FILE ASSIGN TO DISK
011800                 FILE STATUS IS STAT-CRS-ARQ.
011900
012000     SELECT SCHD-FILE ASSIGN TO DISK
012100                 FILE STATUS IS STAT-SCHD-ARQ.
012200
012300     SELECT CRS-SORT-FILE ASSIGN TO DISK.
012400
012500     SELECT RPT-FILE ASSIGN TO PRINTER.
012600
012700 DATA DIVISION.
012800 FILE SECTION.
012900
013000*    INSTRUCTOR MASTER - ONE CARD PER INSTRUCTOR. AVAIL-DAYS-R
013100*    REDEFINES THE FIVE AVAILABILITY BYTES AS A SINGLE FIELD -
013200*    SEE 0110-LER-INST'S BLANK-CARD DEFAULTING BELOW.
013300 FD  INSTR-FILE
013400     LABEL RECORD STANDARD
013500     VALUE OF FILE-ID 'INSTR.DAT'
013600     RECORD CONTAINS 29 CHARACTERS.
013700
013800*    REG-INSTR IS 29 BYTES, NO SLACK - THE REGISTRAR'S EXTRACT
013900*    PROGRAM PADS TO THIS EXACT WIDTH SO NO FILLER IS CARRIED
014000*    HERE.
014100 01  REG-INSTR.
014200     05  INSTRUCTOR-ID               PIC 9(04).
014300     05  INSTRUCTOR-NAME             PIC X(20).
014400     05  AVAIL-DAYS.
014500         10  AVAIL-MON               PIC X(01).
014600         10  AVAIL-TUE               PIC X(01).
014700         10  AVAIL-WED               PIC X(01).
014800         10  AVAIL-THU               PIC X(01).
014900         10  AVAIL-FRI               PIC X(01).
015000     05  AVAIL-DAYS-R REDEFINES AVAIL-DAYS
015100                                     PIC X(05).
015200
015300*    ROOM MASTER - ONE CARD PER ROOM. NO REDEFINES NEEDED HERE;
015400*    THE THREE FIELDS ARE ALWAYS USED TOGETHER.
015500 FD  ROOM-FILE
015600     LABEL RECORD STANDARD
015700     VALUE OF FILE-ID 'ROOM.DAT'
015800     RECORD CONTAINS 13 CHARACTERS.
015900
016000*    REG-ROOM AT 13 BYTES IS THE SMALLEST OF THE THREE MASTER
016100*    RECORDS - ROOM DATA CHANGES LESS OFTEN THAN INSTRUCTOR OR
016200*    COURSE DATA SO THE EXTRACT HAS STAYED THIS NARROW SINCE THE
016300*    ORIGINAL PROGRAM.
016400 01  REG-ROOM.
016500     05  ROOM-ID                     PIC X(08).
016600     05  ROOM-CAPACITY               PIC 9(04).
016700     05  ROOM-IS-LAB                 PIC X(01).
016800
016900*    COURSE MASTER - ONE CARD PER COURSE SECTION. COURSE-OPT-
017000*    FLAGS-R REDEFINES THE LAB AND PROJECTOR FLAGS TOGETHER SO
017100*    0320-APLICAR-DEFAULT-COURSE CAN SPOT-CHECK BOTH AT ONCE
017200*    BEFORE DEFAULTING EITHER ONE INDIVIDUALLY.
017300 FD  COURSE-FILE
017400     LABEL RECORD STANDARD
017500     VALUE OF FILE-ID 'COURSE.DAT'
017600     RECORD CONTAINS 59 CHARACTERS.
017700
017800*    COURSE-OPT-FLAGS-R REDEFINES THE TWO ONE-CHARACTER OPTION
017900*    FLAGS AS A SINGLE TWO-BYTE FIELD SO 0320 CAN TEST BOTH AT
018000*    ONCE WHEN NEITHER IS PUNCHED.
018100 01  REG-COURSE.
018200     05  COURSE-CODE                 PIC X(10).
018300     05  COURSE-NAME                 PIC X(40).
018400     05  COURSE-INSTRUCTOR-ID        PIC 9(04).
018500     05  COURSE-DURATION-HOURS       PIC 9(02).
018600     05  COURSE-OPT-FLAGS.
018700         10  COURSE-IS-LAB           PIC X(01).
018800         10  COURSE-REQUIRES-PROJECTOR PIC X(01).
018900     05  COURSE-OPT-FLAGS-R REDEFINES COURSE-OPT-FLAGS
019000                                     PIC X(02).
019100     05  COURSE-YEAR                 PIC 9(01).
019200
019300*    SCHEDULE OUTPUT FILE - ONE RECORD PER OCCUPIED GRID CELL,
019400*    WRITTEN BY 0800-EXPORTAR-SCHD IN DAY/SLOT ORDER. THIS IS
019500*    THE FILE THE REGISTRATION SYSTEM PICKS UP DOWNSTREAM OF
019600*    THIS JOB.
019700 FD  SCHD-FILE
019800     LABEL RECORD STANDARD
019900     VALUE OF FILE-ID 'SCHED.DAT'
020000     RECORD CONTAINS 119 CHARACTERS.
020100
020200*    REG-SCHD-OUT IS BUILT ENTIRELY FROM THE GRID AND THE THREE
020300*    MASTER TABLES AT EXPORT TIME - NONE OF ITS FIELDS ARE A
020400*    DIRECT COPY OF ANY ONE INPUT RECORD.
020500 01  REG-SCHD-OUT.
020600     05  OUT-DAY                     PIC X(09).
020700     05  OUT-TIME-SLOT               PIC X(13).
020800     05  OUT-COURSE-CODE             PIC X(10).
020900     05  OUT-COURSE-NAME             PIC X(40).
021000     05  OUT-INSTRUCTOR-NAME         PIC X(20).
021100     05  OUT-ROOM-ID                 PIC X(08).
021200     05  OUT-ROOM-TYPE               PIC X(09).
021300     05  OUT-YEAR                    PIC 9(01).
021400     05  OUT-COURSE-TYPE             PIC X(06).
021500     05  OUT-CONFLICT                PIC X(03).
021600
021700*    SORT WORK FILE FOR THE STABLE COURSE SORT - SEE SCH-022
021800*    ABOVE 0410-ORDENAR-COURSE. NOT A PERMANENT FILE; EXISTS
021900*    ONLY FOR THE DURATION OF THE SORT VERB.
022000 SD  CRS-SORT-FILE
022100     VALUE OF FILE-ID 'CRSSORT.DAT'.
022200
022300*    REG-CRS-SORT CARRIES ONLY THE FIELDS THE SORT VERB NEEDS PLUS
022400*    ENOUGH TO REBUILD A FULL COURSE-TABLE ROW ON THE WAY BACK IN
022500*    - TBL-CRS-PLACED/DAY-IX/SLOT-IX/ROOM-ID DO NOT EXIST YET AT
022600*    SORT TIME SO THEY ARE NOT CARRIED THROUGH THE SORT FILE.
022700 01  REG-CRS-SORT.
022800     05  SD-CRS-LAB                  PIC X(01).
022900     05  SD-CRS-YEAR                 PIC 9(01).
023000     05  SD-CRS-SEQ                  PIC 9(03).
023100     05  SD-CRS-CODE                 PIC X(10).
023200     05  SD-CRS-NAME                 PIC X(40).
023300     05  SD-CRS-INST                 PIC 9(04).
023400     05  SD-CRS-DUR                  PIC 9(02).
023500     05  SD-CRS-PROJ                 PIC X(01).
023600
023700*    PRINTER FILE FOR THE VALIDATION REPORT. LABEL RECORD
023800*    OMITTED SINCE A PRINT STREAM CARRIES NO FILE LABEL.
023900 FD  RPT-FILE
024000     LABEL RECORD OMITTED.
024100
024200*    REG-RPT IS A FLAT 132-BYTE PRINT SLOT - EVERY REPORT
024300*    PARAGRAPH BUILDS ITS LINE IN WS-PRINT-LINE OR ONE OF THE RPT-
024400*    xxx CONSTANTS AND MOVES IT HERE ONLY AT WRITE TIME.
024500 01  REG-RPT                         PIC X(132).
024600
024700*    WORKING-STORAGE SECTION - TABLES, SWITCHES AND PRINT-LINE
024800*    AREAS FOR THE WHOLE RUN. COUNTERS, SUBSCRIPTS AND
024900*    ACCUMULATORS ARE CARRIED COMP THROUGHOUT FOR BINARY
025000*    ARITHMETIC SPEED ON TABLE-HEAVY WORK LIKE THIS PROGRAM'S.
025100 WORKING-STORAGE SECTION.
025200
025300 77  WS-TOTAL-SCHD                   PIC 9(03) COMP.
025400 77  WS-PAGE-CTR                     PIC 9(03) COMP VALUE ZERO.
025500
025600*    FILE-STATUS FIELDS, ONE PER INPUT FILE, TESTED BY THE
025700*    EOF-xxx CONDITION NAMES BELOW AND BY THE OPEN-CHECK
025800*    PARAGRAPHS AT THE TOP OF THE PROCEDURE DIVISION.
025900 01  STAT-INST-ARQ                   PIC X(02) VALUE SPACES.
026000     88  EOF-INST                    VALUE "10".
026100 01  STAT-ROOM-ARQ                   PIC X(02) VALUE SPACES.
026200     88  EOF-ROOM                    VALUE "10".
026300 01  STAT-CRS-ARQ                    PIC X(02) VALUE SPACES.
026400     88  EOF-CRS                     VALUE "10".
026500 01  STAT-SCHD-ARQ                   PIC X(02) VALUE SPACES.
026600
026700*    DAYS RUN 1 (MONDAY) THROUGH 5 (FRIDAY); SLOTS RUN 1 (08:30)
026800*    THROUGH 8 (16:20), WITH THE LUNCH BREAK FALLING BETWEEN SLOT
026900*    4 AND SLOT 5. EVERY TABLE AND GRID CELL IN THIS PROGRAM IS
027000*    SUBSCRIPTED ON THAT SAME 1-5 / 1-8 SCHEME - SEE GRID-TABLE
027100*    BELOW.
027200*    WS-DAY-NAME-TABLE/WS-SLOT-TIME-TABLE/WS-CONF-TYPE-TABLE
027300*    ARE LOADED WITH VALUE CLAUSES AT COMPILE TIME AND THEN
027400*    ADDRESSED AS OCCURS TABLES THROUGH THEIR REDEFINES BELOW -
027500*    THE SHOP'S USUAL WAY OF BUILDING A CONSTANT LOOKUP TABLE
027600*    WITHOUT A SEPARATE LOAD PARAGRAPH.
027700 01  WS-DAY-NAME-TABLE.
027800     05  FILLER PIC X(09) VALUE "Monday".
027900     05  FILLER PIC X(09) VALUE "Tuesday".
028000     05  FILLER PIC X(09) VALUE "Wednesday".
028100     05  FILLER PIC X(09) VALUE "Thursday".
028200     05  FILLER PIC X(09) VALUE "Friday".
028300 01  WS-DAY-NAME-R REDEFINES WS-DAY-NAME-TABLE.
028400     05  DAY-NAME-TBL OCCURS 5 TIMES PIC X(09).
028500
028600 01  WS-SLOT-TIME-TABLE.
028700     05  FILLER PIC X(13) VALUE "08:30 - 09:20".
028800     05  FILLER PIC X(13) VALUE "09:30 - 10:20".
028900     05  FILLER PIC X(13) VALUE "10:30 - 11:20".
029000     05  FILLER PIC X(13) VALUE "11:30 - 12:20".
029100     05  FILLER PIC X(13) VALUE "13:20 - 14:10".
029200     05  FILLER PIC X(13) VALUE "14:20 - 15:10".
029300     05  FILLER PIC X(13) VALUE "15:20 - 16:10".
029400     05  FILLER PIC X(13) VALUE "16:20 - 17:10".
029500 01  WS-SLOT-TIME-R REDEFINES WS-SLOT-TIME-TABLE.
029600     05  SLOT-TIME-TBL OCCURS 8 TIMES PIC X(13).
029700
029800 01  WS-CONF-TYPE-TABLE.
029900     05  FILLER PIC X(20) VALUE "INSTRUCTOR OVERLAP".
030000     05  FILLER PIC X(20) VALUE "CAPACITY VIOLATION".
030100 01  WS-CONF-TYPE-R REDEFINES WS-CONF-TYPE-TABLE.
030200     05  CONF-TYPE-TBL OCCURS 2 TIMES PIC X(20).
030300
030400*    INSTRUCTOR, ROOM AND COURSE TABLES HOLD THE IN-MEMORY
030500*    COPY OF EACH MASTER FILE FOR THE DURATION OF THE RUN.
030600*    BOUNDS (50/50/200) MATCH THE FILE-LAYOUT MEMO'S STATED
030700*    MAXIMUMS FOR ONE TERM'S DATA.
030800 01  INSTR-TABLE.
030900     05  TBL-INST OCCURS 50 TIMES INDEXED BY IX-INST.
031000*    TBL-INST-ID IS THE 4-DIGIT INSTRUCTOR NUMBER FROM THE
031100*    INSTRUCTOR MASTER - THE JOIN KEY THE COURSE RECORD'S
031200*    ASSIGNED-INSTRUCTOR FIELD IS MATCHED AGAINST IN 0510.
031300         10  TBL-INST-ID             PIC 9(04).
031400         10  TBL-INST-NAME           PIC X(20).
031500*    TBL-INST-AVAIL HOLDS ONE Y/N PER WEEKDAY, PARSED OUT OF THE
031600*    MASTER'S 5-CHARACTER AVAILABILITY STRING BY 0110. A BLANK
031700*    STRING ON THE MASTER DEFAULTS TO ALL-AVAILABLE.
031800         10  TBL-INST-AVAIL OCCURS 5 TIMES PIC X(01).
031900         10  FILLER                  PIC X(05).
032000 77  WS-INST-CNT                     PIC 9(03) COMP VALUE ZERO.
032100
032200 01  ROOM-TABLE.
032300     05  TBL-ROOM OCCURS 50 TIMES INDEXED BY IX-ROOM.
032400*    TBL-ROOM-ID CARRIES THROUGH UNCHANGED INTO THE GRID AND THE
032500*    EXPORTED SCHEDULE RECORD ONCE A COURSE IS PLACED IN THE ROOM.
032600         10  TBL-ROOM-ID             PIC X(08).
032700         10  TBL-ROOM-CAP            PIC 9(04).
032800*    TBL-ROOM-LAB DISTINGUISHES LAB ROOMS FROM LECTURE ROOMS FOR
032900*    THE FIRST-FIT SEARCH IN 0631-TESTAR-SALA.
033000         10  TBL-ROOM-LAB            PIC X(01).
033100         10  FILLER                  PIC X(05).
033200 77  WS-ROOM-CNT                     PIC 9(03) COMP VALUE ZERO.
033300
033400 01  COURSE-TABLE.
033500     05  TBL-CRS OCCURS 200 TIMES INDEXED BY IX-CRS.
033600         10  TBL-CRS-CODE            PIC X(10).
033700         10  TBL-CRS-NAME            PIC X(40).
033800*    TBL-CRS-INST IS THE FOREIGN KEY BACK TO TBL-INST-ID - NOT
033900*    VALIDATED AGAINST THE INSTRUCTOR TABLE UNTIL PLACEMENT TIME,
034000*    PER THE FILE-LAYOUT MEMO.
034100         10  TBL-CRS-INST            PIC 9(04).
034200         10  TBL-CRS-DUR             PIC 9(02).
034300         10  TBL-CRS-LAB             PIC X(01).
034400         10  TBL-CRS-PROJ            PIC X(01).
034500         10  TBL-CRS-YEAR            PIC 9(01).
034600*    TBL-CRS-SEQ PRESERVES THE COURSE FILE'S ORIGINAL READ ORDER
034700*    SO THE STABLE SORT IN 0410 CAN BREAK TIES ON IT WITHOUT
034800*    DISTURBING INPUT ORDER.
034900         10  TBL-CRS-SEQ             PIC 9(03) COMP.
035000*    TBL-CRS-PLACED / TBL-CRS-DAY-IX / TBL-CRS-SLOT-IX / TBL-CRS-
035100*    ROOM-ID ARE FILLED IN BY 0670 ONCE A COURSE CLEARS ALL SEVEN
035200*    PLACEMENT RULES - UNTIL THEN THEY SIT AT THEIR LOAD-TIME
035300*    SPACES/ZERO VALUES.
035400         10  TBL-CRS-PLACED          PIC X(01).
035500         10  TBL-CRS-DAY-IX          PIC 9(01) COMP.
035600         10  TBL-CRS-SLOT-IX         PIC 9(01) COMP.
035700         10  TBL-CRS-ROOM-ID         PIC X(08).
035800         10  FILLER                  PIC X(05).
035900 77  WS-CRS-CNT                      PIC 9(03) COMP VALUE ZERO.
036000
036100*    GRID-TABLE IS THE 5 X 8 WEEKLY SCHEDULE ITSELF - THE
036200*    CENTRAL WORKING-STORAGE STRUCTURE EVERY PLACEMENT RULE,
036300*    THE VALIDATION PASS, THE EXPORT STEP AND THE REPORT ALL
036400*    READ OR WRITE.
036500 01  GRID-TABLE.
036600     05  GRID-DAY OCCURS 5 TIMES INDEXED BY IX-GD.
036700         10  GRID-SLOT OCCURS 8 TIMES INDEXED BY IX-GS.
036800*    GRID-OCC IS THE SLOT-OCCUPIED FLAG; GRID-CRS-IX POINTS BACK
036900*    INTO COURSE-TABLE SO THE EXPORT AND REPORT STEPS CAN RECOVER
037000*    THE COURSE CODE AND NAME FOR AN OCCUPIED CELL WITHOUT A
037100*    SECOND LOOKUP TABLE.
037200             15  GRID-OCC            PIC X(01) VALUE "N".
037300             15  GRID-CRS-IX         PIC 9(03) COMP.
037400             15  GRID-ROOM-ID        PIC X(08).
037500             15  GRID-ROOM-LAB       PIC X(01).
037600*    GRID-CONFLICT IS SET BY 0702-VARRER-SLOT DURING VALIDATION -
037700*    SEE THE SCH-055 NOTE AT THAT PARAGRAPH FOR WHY IT IS SCAN-
037800*    WIDE RATHER THAN PER-CELL.
037900             15  GRID-CONFLICT       PIC X(01) VALUE "N".
038000             15  FILLER              PIC X(03).
038100
038200*    THEORY-HRS-TABLE CARRIES RULE 6'S PER-INSTRUCTOR, PER-DAY
038300*    THEORY-HOUR COUNTERS, ZEROED EACH RUN BY 0403 AND
038400*    INCREMENTED BY 0670-EFETIVAR-ALOCACAO.
038500 01  THEORY-HRS-TABLE.
038600     05  THEORY-HRS-INST OCCURS 50 TIMES INDEXED BY IX-THI.
038700         10  THEORY-HRS-DAY OCCURS 5 TIMES PIC 9(01) COMP.
038800
038900*    CONFLICT-TABLE ACCUMULATES EVERY CONFLICT FOR THE PRINTED
039000*    REPORT. REBUILT FROM SCRATCH BY 0700-VALIDAR EACH RUN -
039100*    SEE SCH-028 BELOW.
039200 01  CONFLICT-TABLE.
039300     05  CONF-ENTRY OCCURS 500 TIMES INDEXED BY IX-CONF.
039400*    CONF-TYPE HOLDS ONE OF THE TWO LITERALS IN CONF-TYPE-TBL
039500*    ABOVE ('INSTRUCTOR OVERLAP' OR 'CAPACITY VIOLATION') SO
039600*    0935-CONTAR-TIPO CAN GROUP THE PRINTED REPORT BY KIND.
039700         10  CONF-TYPE               PIC X(20).
039800         10  CONF-COURSE             PIC X(10).
039900         10  CONF-DAY                PIC X(09).
040000         10  CONF-TIME               PIC X(13).
040100*    CONF-WHEN-R REDEFINES THE DAY/TIME PAIR AS ONE 22-BYTE FIELD
040200*    FOR THE BRIEF SUMMARY LINE IN 0990, WHICH PRINTS DAY AND TIME
040300*    TOGETHER WITHOUT THE REPORT'S USUAL COLUMN SPACING.
040400         10  CONF-WHEN-R REDEFINES CONF-DAY
040500                                     PIC X(22).
040600         10  CONF-MESSAGE            PIC X(60).
040700         10  FILLER                  PIC X(08).
040800 77  WS-CONF-CNT                     PIC 9(03) COMP VALUE ZERO.
040900
041000*    RUN-DATE BREAKOUT FOR THE REPORT BANNER - SEE SCH-041/
041100*    SCH-042 IN THE CHANGE LOG ABOVE FOR THE Y2K REWORK.
041200 01  WS-CURRENT-DATE-N               PIC 9(06).
041300 01  WS-CURRENT-DATE REDEFINES WS-CURRENT-DATE-N.
041400     05  WS-CUR-YY                   PIC 9(02).
041500     05  WS-CUR-MM                   PIC 9(02).
041600     05  WS-CUR-DD                   PIC 9(02).
041700
041800 01  WS-PRINT-LINE                   PIC X(132).
041900 01  WS-EDIT-NUM                     PIC ZZZ9.
042000
042100*    WS-WORK-FLAGS - THE SCRATCH SWITCHES 0501 THROUGH 0670
042200*    PASS STATE THROUGH DURING ONE COURSE'S PLACEMENT ATTEMPT.
042300*    RESET AT THE TOP OF EACH RULE PARAGRAPH THAT USES THEM SO
042400*    NO STALE VALUE FROM A PRIOR COURSE OR SLOT LEAKS FORWARD.
042500 01  WS-WORK-FLAGS.
042600*    WS-DAY-IX / WS-SLOT-IX ARE THE CANDIDATE CELL THE PLACEMENT
042700*    RULES ARE CURRENTLY TESTING - SET BY 0501/0502 BEFORE EACH
042800*    CALL TO 0590-TENTAR-SLOT.
042900     05  WS-DAY-IX                   PIC 9(01) COMP.
043000     05  WS-SLOT-IX                  PIC 9(01) COMP.
043100     05  WS-INST-NUM                 PIC 9(03) COMP VALUE ZERO.
043200*    WS-INST-FOUND-SW / WS-ROOM-FOUND-SW / WS-PLACED-SW / WS-
043300*    REJECT-SW / WS-THEORY-FOUND-SW ARE ALL SCOPED TO A SINGLE
043400*    RULE CHECK OR A SINGLE SLOT ATTEMPT - NONE OF THEM CARRIES
043500*    MEANING ACROSS COURSES, UNLIKE THE SCAN-WIDE WS-CONF-CNT
043600*    COUNTER USED IN VALIDATION.
043700     05  WS-INST-FOUND-SW            PIC X(01).
043800         88  INST-FOUND              VALUE "Y".
043900     05  WS-ROOM-FOUND-SW            PIC X(01).
044000         88  ROOM-FOUND              VALUE "Y".
044100     05  WS-PLACED-SW                PIC X(01).
044200         88  COURSE-PLACED           VALUE "Y".
044300     05  WS-REJECT-SW                PIC X(01).
044400         88  SLOT-REJECTED           VALUE "Y".
044500     05  WS-THEORY-FOUND-SW          PIC X(01).
044600         88  THEORY-FOUND            VALUE "Y".
044700
044800*    WS-LAB-MATCH-AREA - SCRATCH FOR RULE 4'S LAB-FOLLOWS-
044900*    THEORY CODE MATCHING (0620/0640-0646) AND FOR RULE 7'S
045000*    CENG/SENG SUBSTRING CHECK (0660).
045100 01  WS-LAB-MATCH-AREA.
045200*    WS-LAB-CODE / WS-BASE-CODE HOLD THE LAB COURSE'S CODE AND ITS
045300*    THEORY-COURSE EQUIVALENT (THE SAME CODE WITH THE TRAILING 'L'
045400*    STRIPPED) FOR THE LOOKUP IN 0640.
045500     05  WS-LAB-CODE                 PIC X(10).
045600     05  WS-BASE-CODE                PIC X(10).
045700     05  WS-BASE-LEN                 PIC 9(02) COMP.
045800     05  WS-THEORY-IX                PIC 9(03) COMP.
045900     05  WS-SCAN-IX                  PIC 9(02) COMP.
046000     05  WS-CHAR-IX                  PIC 9(02) COMP.
046100*    WS-CENG-CRS-CNT / WS-SENG-CRS-CNT / WS-CENG-OTH-CNT / WS-
046200*    SENG-OTH-CNT SUPPORT THE YEAR 3/4 CENG/SENG OVERLAP CHECK IN
046300*    0660 - KEPT FOR PARITY WITH THE SOURCE EVEN THOUGH THE
046400*    CURRENT COURSE LOAD RARELY EXERCISES IT.
046500     05  WS-CENG-CRS-CNT             PIC 9(02) COMP.
046600     05  WS-SENG-CRS-CNT             PIC 9(02) COMP.
046700     05  WS-CENG-OTH-CNT             PIC 9(02) COMP.
046800     05  WS-SENG-OTH-CNT             PIC 9(02) COMP.
046900
047000*    WS-MISC-AREA - SCRATCH FOR THE REPORT GENERATOR SECTION
047100*    (0900-0991).
047200 01  WS-MISC-AREA.
047300     05  WS-TYPE-IX                  PIC 9(01) COMP.
047400     05  WS-TYPE-COUNT               PIC 9(03) COMP.
047500     05  WS-ANY-GROUP-PRINTED        PIC X(01) VALUE "N".
047600*    WS-INSTR-NAME-AREA / WS-INSTR-ID-EDIT SUPPORT THE EXPORT
047700*    STEP'S INSTRUCTOR-NAME FALLBACK - SEE 0820.
047800     05  WS-INSTR-NAME-AREA          PIC X(20).
047900     05  WS-INSTR-ID-EDIT            PIC 9(04).
048000     05  WS-FOUND-ROOM-ID            PIC X(08).
048100     05  WS-FOUND-ROOM-LAB           PIC X(01).
048200*    WS-CONFLICT-TAG IS A SCRATCH AREA FOR BUILDING THE SHORT
048300*    DAY/TIME TAG USED IN THE BRIEF CONFLICT SUMMARY.
048400     05  WS-CONFLICT-TAG             PIC X(09).
048500
048600*    PRINT-LINE TEMPLATES FOR THE REPORT'S RULED LINES, TITLE
048700*    LINE AND BLANK LINE - MOVED TO REG-RPT BEFORE EACH WRITE
048800*    SO THE CARRIAGE-CONTROL ADVANCING CLAUSE STAYS WITH THE
048900*    WRITE STATEMENT RATHER THAN THE TEMPLATE.
049000 01  RPT-RULE-EQ.
049100     05  FILLER PIC X(60) VALUE ALL "=".
049200     05  FILLER PIC X(72) VALUE SPACES.
049300 01  RPT-RULE-DASH60.
049400     05  FILLER PIC X(60) VALUE ALL "-".
049500     05  FILLER PIC X(72) VALUE SPACES.
049600 01  RPT-RULE-DASH40.
049700     05  FILLER PIC X(40) VALUE ALL "-".
049800     05  FILLER PIC X(92) VALUE SPACES.
049900 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.
050000 01  RPT-TITLE-LINE.
050100     05  FILLER                      PIC X(20) VALUE SPACES.
050200     05  RPT-TITLE-TEXT              PIC X(30) VALUE SPACES.
050300     05  FILLER                      PIC X(82) VALUE SPACES.
050400
050500 PROCEDURE DIVISION.
050600
050700 0001-MAIN-LINE SECTION.
050800*    MAIN-LINE - RUNS THE WHOLE SCHEDULING PASS FROM ONE PROGRAM.
050900*    THE SHOP TRIED A 3-STEP JOB BACK UNDER SCH-001 (LOAD, PLACE
051000*    AND PRINT AS SEPARATE JCL STEPS TALKING THROUGH AN
051100*    INTERMEDIATE WORK FILE) AND DROPPED IT - THE GRID AND
051200*    CONFLICT TABLES ARE SMALL ENOUGH TO CARRY IN WORKING-
051300*    STORAGE FOR ONE RUN, SO ONE PROGRAM OPENS EVERYTHING,
051400*    LOADS THE THREE MASTER FILES, PLACES EVERY COURSE,
051500*    VALIDATES THE RESULT, EXPORTS THE SCHEDULE FILE AND
051600*    PRINTS THE REPORT IN A SINGLE PASS. ORDER OF THE PERFORM
051700*    STATEMENTS BELOW IS THE ORDER OF THE BATCH FLOW AS LAID
051800*    OUT IN THE REGISTRAR'S RUN BOOK - DO NOT REORDER WITHOUT
051900*    CHECKING WHETHER A LATER STEP DEPENDS ON AN EARLIER ONE'S
052000*    TABLES (EXPORT AND THE REPORT BOTH READ THE GRID VALIDATE
052100*    LEAVES BEHIND).
052200*    THE SHOP'S TEST DECK FOR THIS PROGRAM IS A 12-INSTRUCTOR,
052300*    8-ROOM, 40-COURSE SAMPLE KEPT ON THE DEVELOPMENT LIBRARY;
052400*    A CLEAN RUN AGAINST THAT DECK PRINTS ZERO CONFLICTS AND IS
052500*    THE FIRST THING TO CHECK AFTER ANY CHANGE TO THIS SECTION.
052600 0001-CONTROLE.
052700     PERFORM 0010-ABRIR-INSTR
052800     PERFORM 0020-ABRIR-ROOM
052900     PERFORM 0030-ABRIR-COURSE
053000     PERFORM 0040-ABRIR-SCHD
053100     PERFORM 0050-ABRIR-RPT
053200     PERFORM 0100-CARREGAR-INST
053300     PERFORM 0200-CARREGAR-ROOM
053400     PERFORM 0300-CARREGAR-COURSE
053500     PERFORM 0400-MONTAR-GRADE
053600     PERFORM 0410-ORDENAR-COURSE
053700     PERFORM 0500-ALOCAR-CURSOS
053800     PERFORM 0700-VALIDAR
053900     PERFORM 0800-EXPORTAR-SCHD
054000     PERFORM 0900-GERAR-RELATORIO
054100     PERFORM 9999-ENCERRAR.
054200
054300*    OPEN-AND-CHECK PARAGRAPHS 0010-0050. A MASTER FILE THAT
054400*    WILL NOT OPEN IS A FATAL CONDITION FOR THIS RUN - THERE IS
054500*    NO PARTIAL-RUN OPTION, SO EACH FAILURE DISPLAYS A SHORT
054600*    MESSAGE ON THE CONSOLE AND STOPS RUN RATHER THAN FALLING
054700*    THROUGH TO A SCHEDULE BUILT ON MISSING DATA. KEEP THE
054800*    OPEN ORDER AS-IS (INPUTS FIRST, THEN THE TWO OUTPUTS) SO
054900*    AN ABORT NEVER LEAVES A PARTIALLY-WRITTEN SCHEDULE OR
055000*    REPORT FILE BEHIND.
055100*    WATCH THE FILE-STATUS VALUE IN THE DISPLAY IF THIS EVER
055200*    NEEDS TO DISTINGUISH "FILE NOT FOUND" FROM "FILE FOUND BUT
055300*    EMPTY" - BOTH CURRENTLY PRODUCE THE SAME HARD STOP.
055400 0010-ABRIR-INSTR.
055500     OPEN INPUT INSTR-FILE
055600*    FILE STATUS '35' IS FILE-NOT-FOUND ON OPEN; '30' IS A
055700*    PERMANENT I/O ERROR. EITHER ONE STOPS THE RUN COLD - THERE IS
055800*    NO PARTIAL-DATA SCHEDULE.
055900     IF STAT-INST-ARQ = "35" OR "30"
056000        DISPLAY "SCHEDGEN - INSTR.DAT NOT FOUND"
056100        STOP RUN.
056200
056300*    MIRRORS 0010'S OPEN/CHECK/STOP SHAPE FOR THE ROOM FILE.
056400 0020-ABRIR-ROOM.
056500     OPEN INPUT ROOM-FILE
056600     IF STAT-ROOM-ARQ = "35" OR "30"
056700        DISPLAY "SCHEDGEN - ROOM.DAT NOT FOUND"
056800*    FILES OPENED SO FAR ARE CLOSED BEFORE THE STOP RUN SO THE
056900*    OPERATOR'S JOB LOG DOES NOT SHOW THEM STILL OPEN WHEN THE
057000*    ABEND MESSAGE IS REVIEWED.
057100        CLOSE INSTR-FILE
057200        STOP RUN.
057300
057400*    MIRRORS 0010 FOR THE COURSE FILE - THE THIRD AND LAST INPUT
057500*    FILE OPENED BEFORE ANY OUTPUT FILE IS TOUCHED.
057600 0030-ABRIR-COURSE.
057700     OPEN INPUT COURSE-FILE
057800     IF STAT-CRS-ARQ = "35" OR "30"
057900        DISPLAY "SCHEDGEN - COURSE.DAT NOT FOUND"
058000        CLOSE INSTR-FILE
058100        CLOSE ROOM-FILE
058200        STOP RUN.
058300
058400*    SCHEDULE-FILE IS OPENED OUTPUT (NOT EXTEND) - EACH RUN
058500*    REPLACES THE PRIOR TERM'S SCHEDULE FILE ENTIRELY.
058600 0040-ABRIR-SCHD.
058700     OPEN OUTPUT SCHD-FILE
058800     IF STAT-SCHD-ARQ NOT = "00"
058900        DISPLAY "SCHEDGEN - SCHED.DAT OPEN FAILED"
059000        CLOSE INSTR-FILE
059100        CLOSE ROOM-FILE
059200        CLOSE COURSE-FILE
059300        STOP RUN.
059400
059500*    REPORT-FILE OPENS LAST, AFTER ALL FOUR OTHER FILES HAVE
059600*    SUCCEEDED, SO A FAILURE ON ANY INPUT FILE NEVER LEAVES A
059700*    PARTIAL REPORT FILE BEHIND.
059800 0050-ABRIR-RPT.
059900     OPEN OUTPUT RPT-FILE.
060000
060100*    0100 LOADS THE INSTRUCTOR MASTER INTO INSTR-TABLE, KEYED
060200*    BY TABLE POSITION (NOT INSTRUCTOR-ID) SO 0820-MONTAR-
060300*    DETALHE AND 0510-VERIFICAR-DISP-PROF HAVE TO SEARCH IT BY
060400*    ID LATER RATHER THAN SUBSCRIPTING DIRECTLY - THE ID SPACE
060500*    IS SPARSE AND FAR LARGER THAN THE 50-ENTRY TABLE WOULD
060600*    ALLOW. TABLE IS BOUNDED AT 50 ENTRIES PER THE FILE-LAYOUT
060700*    MEMO; A 51ST INSTRUCTOR CARD WOULD OVERFLOW THE TABLE AND
060800*    IS NOT GUARDED AGAINST HERE BECAUSE THE REGISTRAR'S OFFICE
060900*    HAS NEVER RUN MORE THAN 40 INSTRUCTORS IN ONE TERM.
061000*    IF THE REGISTRAR'S OFFICE EVER GROWS PAST 50 INSTRUCTORS
061100*    IN ONE TERM, WS-INST-CNT WILL SIMPLY STOP INCREMENTING AT
061200*    50 AND LATER CARDS ARE SILENTLY DROPPED FROM THE TABLE -
061300*    THERE IS NO COUNT CHECK OR WARNING MESSAGE FOR THIS TODAY.
061400 0100-CARREGAR-INST.
061500     PERFORM 0110-LER-INST THRU 0110-EXIT
061600         UNTIL EOF-INST.
061700
061800*    0110-LER-INST READS ONE INSTRUCTOR RECORD AND BUILDS ITS
061900*    TABLE ENTRY. AVAIL-DAYS-R REDEFINES THE FIVE Y/N AVAILABILITY
062000*    BYTES AS ONE 5-CHARACTER FIELD SO A BLANK CARD (NO
062100*    AVAILABILITY PUNCHED AT ALL) CAN BE TESTED IN ONE COMPARE
062200*    BELOW AND DEFAULTED TO ALL-N - PER THE DATA MANAGER RULE,
062300*    AN INSTRUCTOR WITH NO AVAILABILITY ON FILE IS TREATED AS
062400*    NEVER AVAILABLE RATHER THAN ALWAYS AVAILABLE. GETTING THIS
062500*    BACKWARDS WOULD SILENTLY SCHEDULE AN INSTRUCTOR WHO NEVER
062600*    ASKED TO TEACH THAT TERM.
062700*    A DUPLICATE INSTRUCTOR-ID ON TWO CARDS IS NOT DETECTED
062800*    HERE EITHER - BOTH LOAD INTO THE TABLE AND THE SEARCH
062900*    VERBS USED LATER ALWAYS FIND THE FIRST ONE.
063000 0110-LER-INST.
063100     READ INSTR-FILE
063200         AT END
063300             SET EOF-INST TO TRUE
063400             GO TO 0110-EXIT.
063500*    AN INSTRUCTOR RECORD WITH A BLANK AVAILABILITY STRING MEANS
063600*    THE REGISTRAR NEVER ENTERED RESTRICTIONS FOR THAT PERSON -
063700*    DEFAULT TO "NNNNN", NEVER AVAILABLE, PER THE DATA MANAGER
063800*    RULE EXPLAINED ABOVE - NOT AVAILABLE EVERY DAY.
063900     IF AVAIL-DAYS-R = SPACES
064000        MOVE "NNNNN" TO AVAIL-DAYS-R.
064100     ADD 1 TO WS-INST-CNT
064200     SET IX-INST TO WS-INST-CNT
064300*    THE FIVE AVAIL-XXX FIELDS ON THE MASTER RECORD ARE UNPACKED
064400*    INTO THE OCCURS-5 TABLE ENTRY ONE WEEKDAY AT A TIME SO 0510
064500*    CAN SUBSCRIPT ON WS-DAY-IX LATER.
064600     MOVE INSTRUCTOR-ID   TO TBL-INST-ID (IX-INST)
064700     MOVE INSTRUCTOR-NAME TO TBL-INST-NAME (IX-INST)
064800     MOVE AVAIL-MON TO TBL-INST-AVAIL (IX-INST 1)
064900     MOVE AVAIL-TUE TO TBL-INST-AVAIL (IX-INST 2)
065000     MOVE AVAIL-WED TO TBL-INST-AVAIL (IX-INST 3)
065100     MOVE AVAIL-THU TO TBL-INST-AVAIL (IX-INST 4)
065200     MOVE AVAIL-FRI TO TBL-INST-AVAIL (IX-INST 5).
065300 0110-EXIT. EXIT.
065400*    RETURNS TO 0100-CARREGAR-INST'S READ LOOP FOR THE NEXT
065500*    INSTRUCTOR RECORD, OR TO AT-END PROCESSING IF THIS WAS THE
065600*    LAST ONE ON THE FILE.
065700
065800*    0200 LOADS THE ROOM MASTER IN CARD ORDER - ROOM-TABLE IS
065900*    SCANNED FIRST-FIT IN THIS SAME ORDER BY 0630-LOCALIZAR-
066000*    SALA, SO THE ORDER ROOMS ARE PUNCHED IN IS THE ORDER THEY
066100*    GET OFFERED TO COURSES. THE REGISTRAR'S OFFICE PUNCHES THE
066200*    SMALLER LECTURE ROOMS FIRST ON PURPOSE SO THE BIGGER ONES
066300*    ARE HELD BACK FOR LATER-PLACED COURSES.
066400*    SAME 50-ENTRY CEILING AS THE INSTRUCTOR TABLE ABOVE -
066500*    ROOM-TABLE SIMPLY STOPS GROWING PAST ITS 50TH ENTRY.
066600 0200-CARREGAR-ROOM.
066700     PERFORM 0210-LER-ROOM THRU 0210-EXIT
066800         UNTIL EOF-ROOM.
066900
067000*    0210-LER-ROOM READS ONE ROOM RECORD. NO DEFAULTING IS DONE
067100*    HERE - A BLANK LAB FLAG OR ZERO CAPACITY ON A ROOM CARD IS
067200*    A KEYPUNCH ERROR FOR THE REGISTRAR TO CHASE DOWN, NOT
067300*    SOMETHING THIS PROGRAM SHOULD PAPER OVER (COURSE RECORDS
067400*    ARE DIFFERENT - A COURSE CARD IS ALLOWED TO LEAVE SEVERAL
067500*    FIELDS BLANK, SEE 0320 BELOW, BECAUSE MOST COURSE CARDS
067600*    ARE STRAIGHT LECTURE SECTIONS AND THE DEFAULTS COVER THE
067700*    COMMON CASE).
067800*    A ROOM REUSED ACROSS TWO CARDS (SAME ROOM-ID TWICE) WILL
067900*    LOAD TWICE; 0630'S FIRST-FIT SEARCH ALWAYS SEES THE
068000*    EARLIER CARD FIRST.
068100 0210-LER-ROOM.
068200     READ ROOM-FILE
068300         AT END
068400             SET EOF-ROOM TO TRUE
068500             GO TO 0210-EXIT.
068600     ADD 1 TO WS-ROOM-CNT
068700     SET IX-ROOM TO WS-ROOM-CNT
068800     MOVE ROOM-ID       TO TBL-ROOM-ID (IX-ROOM)
068900     MOVE ROOM-CAPACITY TO TBL-ROOM-CAP (IX-ROOM)
069000     MOVE ROOM-IS-LAB   TO TBL-ROOM-LAB (IX-ROOM).
069100 0210-EXIT. EXIT.
069200*    RETURNS TO 0200-CARREGAR-ROOM'S READ LOOP.
069300
069400*    0300 LOADS THE COURSE MASTER IN CARD ORDER. ORDER MATTERS
069500*    HERE: 0410-ORDENAR-COURSE'S SORT CARRIES THE LOAD SEQUENCE
069600*    AS A TIEBREAK KEY SO EQUAL-PRIORITY COURSES ARE PLACED IN
069700*    THE SAME ORDER THEY APPEAR ON THE COURSE FILE, WHICH IN
069800*    TURN MATCHES THE ORDER THE DEPARTMENT SECRETARIES TYPED
069900*    THEM UP IN.
070000*    COURSE-TABLE IS BOUNDED AT 200 ENTRIES. THE REGISTRAR'S
070100*    OFFICE HAS NEVER RUN A TERM OVER 160 COURSES, BUT A
070200*    DEPARTMENT MERGER COULD PUSH THIS CLOSER TO THE CEILING.
070300 0300-CARREGAR-COURSE.
070400     PERFORM 0310-LER-COURSE THRU 0310-EXIT
070500         UNTIL EOF-CRS.
070600
070700*    0310-LER-COURSE READS ONE COURSE RECORD AND STAMPS THE
070800*    SEQUENCE NUMBER (TBL-CRS-SEQ) THAT 0410'S SORT USES AS A
070900*    TIEBREAK KEY. TBL-CRS-PLACED STARTS OUT 'N' FOR EVERY
071000*    COURSE AND IS FLIPPED TO 'Y' ONLY BY 0670-EFETIVAR-ALOCACAO
071100*    FURTHER DOWN - NOTHING ELSE IN THIS PROGRAM SHOULD EVER
071200*    SET THAT FLAG.
071300*    TBL-CRS-DAY-IX AND TBL-CRS-SLOT-IX ARE LEFT AT ZERO UNTIL
071400*    0670-EFETIVAR-ALOCACAO STAMPS THEM - A COURSE THAT NEVER
071500*    GETS PLACED KEEPS ZEROS IN BOTH, WHICH IS WHY NOTHING
071600*    DOWNSTREAM TRUSTS THEM WITHOUT FIRST CHECKING
071700*    TBL-CRS-PLACED.
071800 0310-LER-COURSE.
071900     READ COURSE-FILE
072000         AT END
072100             SET EOF-CRS TO TRUE
072200             GO TO 0310-EXIT.
072300     PERFORM 0320-APLICAR-DEFAULT-COURSE THRU 0320-EXIT
072400     ADD 1 TO WS-CRS-CNT
072500     SET IX-CRS TO WS-CRS-CNT
072600     MOVE COURSE-CODE              TO TBL-CRS-CODE (IX-CRS)
072700     MOVE COURSE-NAME              TO TBL-CRS-NAME (IX-CRS)
072800     MOVE COURSE-INSTRUCTOR-ID     TO TBL-CRS-INST (IX-CRS)
072900     MOVE COURSE-DURATION-HOURS    TO TBL-CRS-DUR (IX-CRS)
073000     MOVE COURSE-IS-LAB            TO TBL-CRS-LAB (IX-CRS)
073100     MOVE COURSE-REQUIRES-PROJECTOR TO TBL-CRS-PROJ (IX-CRS)
073200     MOVE COURSE-YEAR              TO TBL-CRS-YEAR (IX-CRS)
073300*    TBL-CRS-SEQ IS STAMPED FROM THE RUNNING READ COUNT, NOT FROM
073400*    ANYTHING ON THE COURSE RECORD ITSELF - IT EXISTS PURELY TO
073500*    GIVE THE SORT IN 0410 SOMETHING STABLE TO BREAK TIES ON.
073600     MOVE WS-CRS-CNT                TO TBL-CRS-SEQ (IX-CRS)
073700     MOVE "N"                       TO TBL-CRS-PLACED (IX-CRS).
073800 0310-EXIT. EXIT.
073900*    RETURNS TO 0300-CARREGAR-COURSE'S READ LOOP, WHERE 0320 IS
074000*    PERFORMED NEXT FOR THIS SAME RECORD.
074100
074200*    DEFAULTS: DURATION 1, IS-LAB N, PROJECTOR N, YEAR 1 - PER
074300*    REGISTRAR FILE-LAYOUT MEMO, A BLANK OR ZERO OPTIONAL FIELD
074400*    ON THE COURSE CARD TAKES THE DEFAULT SHOWN BELOW.
074500*    0320-APLICAR-DEFAULT-COURSE - DATA MANAGER DEFAULTING RULE.
074600*    A COURSE CARD MAY LEAVE DURATION, LAB FLAG, PROJECTOR FLAG
074700*    OR YEAR BLANK AND STILL BE A VALID CARD; THIS PARAGRAPH
074800*    FILLS EACH ONE IN WITH ITS SHOP-STANDARD DEFAULT BEFORE
074900*    THE RECORD GOES INTO COURSE-TABLE, SO NOTHING DOWNSTREAM -
075000*    NOT THE PLACEMENT RULES, NOT THE EXPORT, NOT THE REPORT -
075100*    HAS TO RE-TEST FOR A BLANK FIELD. DEFAULTS: DURATION 1,
075200*    IS-LAB 'N' (THEORY), PROJECTOR 'N', YEAR 1 (FRESHMAN).
075300*    A COURSE CARD WITH A BLANK COURSE-CODE OR A BLANK
075400*    COURSE-INSTRUCTOR-ID IS NOT DEFAULTED - THOSE TWO FIELDS
075500*    ARE CONSIDERED MANDATORY AND A BLANK ONE IS A REGISTRAR
075600*    DATA-ENTRY ERROR THAT SHOWS UP AS AN UNPLACED OR
075700*    MISATTRIBUTED COURSE RATHER THAN BEING CAUGHT HERE.
075800 0320-APLICAR-DEFAULT-COURSE.
075900*    A ZERO OR BLANK DURATION IS TREATED AS A DATA-ENTRY OMISSION,
076000*    NOT A CANCELLED COURSE - CANCELLED COURSES ARE SIMPLY LEFT
076100*    OFF THE COURSE FILE ENTIRELY BY THE REGISTRAR'S EXTRACT.
076200     IF COURSE-DURATION-HOURS = ZERO OR SPACES
076300        MOVE 1 TO COURSE-DURATION-HOURS.
076400     IF COURSE-OPT-FLAGS-R = SPACES
076500        MOVE "N" TO COURSE-IS-LAB
076600        MOVE "N" TO COURSE-REQUIRES-PROJECTOR
076700     ELSE
076800*    AN OPTION FLAG PUNCHED WITH ANYTHING OTHER THAN Y OR N (A
076900*    STRAY BLANK, A DIGIT) IS TREATED AS N RATHER THAN REJECTING
077000*    THE WHOLE COURSE RECORD.
077100        IF COURSE-IS-LAB NOT = "Y" AND NOT = "N"
077200           MOVE "N" TO COURSE-IS-LAB
077300        END-IF
077400        IF COURSE-REQUIRES-PROJECTOR NOT = "Y"
077500              AND NOT = "N"
077600           MOVE "N" TO COURSE-REQUIRES-PROJECTOR
077700        END-IF
077800     END-IF
077900     IF COURSE-YEAR = ZERO OR SPACES
078000        MOVE 1 TO COURSE-YEAR.
078100 0320-EXIT. EXIT.
078200*    CONTROL FALLS BACK TO 0300 WITH THE COURSE TABLE ENTRY FULLY
078300*    POPULATED, DEFAULTS AND ALL.
078400
078500*    0400 BUILDS THE EMPTY 5-DAY BY 8-SLOT GRID AND ZEROES THE
078600*    PER-INSTRUCTOR DAILY THEORY-HOUR COUNTERS BEFORE PLACEMENT
078700*    BEGINS. THREE SUB-PARAGRAPHS (0401/0402/0403) DO THE
078800*    ACTUAL ZEROING OUT OF LINE, SO EACH NESTED LOOP IS A
078900*    PROPER PERFORM OF A NAMED PARAGRAPH RATHER THAN AN IN-LINE
079000*    LOOP BODY - THIS SHOP'S STANDARDS CALL FOR EVERY LOOP TO
079100*    BE A PERFORM ... THRU ... SO A DUMP OR A TRACE LISTING
079200*    SHOWS A PARAGRAPH NAME, NOT A BARE LINE NUMBER, AT THE
079300*    POINT OF FAILURE.
079400*    IF THE GRID DIMENSIONS EVER CHANGE (A SIXTH DAY, A NINTH
079500*    SLOT) THE OCCURS CLAUSES ON GRID-TABLE, THE DAY/SLOT NAME
079600*    TABLES, AND THE BOUNDS TESTED BELOW ("> 5", "> 8") ALL
079700*    HAVE TO MOVE TOGETHER - THERE IS NO SINGLE CONSTANT THAT
079800*    DRIVES ALL OF THEM.
079900 0400-MONTAR-GRADE.
080000*    THE GRID AND THEORY-HOURS TABLES ARE ZEROED FRESH ON EVERY
080100*    RUN - THERE IS NO CARRY-FORWARD OF ONE TERM'S PLACEMENTS INTO
080200*    THE NEXT.
080300     SET IX-GD TO 1
080400     PERFORM 0401-ZERAR-GRADE-DIA THRU 0401-EXIT
080500         UNTIL IX-GD > 5
080600     SET IX-THI TO 1
080700     PERFORM 0403-ZERAR-HORAS-TEORIA THRU 0403-EXIT
080800         UNTIL IX-THI > 50.
080900
081000*    0401-ZERAR-GRADE-DIA DRIVES THE DAY LOOP; 0402 BELOW
081100*    CLEARS ONE DAY'S 8 SLOTS.
081200 0401-ZERAR-GRADE-DIA.
081300     SET IX-GS TO 1
081400     PERFORM 0402-ZERAR-GRADE-SLOT THRU 0402-EXIT
081500         UNTIL IX-GS > 8
081600     SET IX-GD UP BY 1.
081700 0401-EXIT. EXIT.
081800*    RETURNS TO 0400'S DAY LOOP AT 0401.
081900
082000*    0402-ZERAR-GRADE-SLOT CLEARS ONE GRID CELL - MARKS IT NOT
082100*    OCCUPIED, CLEARS ANY LEFTOVER ROOM ASSIGNMENT, AND TURNS
082200*    OFF THE CONFLICT FLAG FROM ANY PRIOR RUN'S IN-MEMORY STATE.
082300 0402-ZERAR-GRADE-SLOT.
082400     MOVE "N" TO GRID-OCC (IX-GD IX-GS)
082500     MOVE "N" TO GRID-CONFLICT (IX-GD IX-GS)
082600     MOVE SPACES TO GRID-ROOM-ID (IX-GD IX-GS)
082700     SET IX-GS UP BY 1.
082800 0402-EXIT. EXIT.
082900*    RETURNS TO 0401'S SLOT LOOP AT 0402.
083000
083100*    0403-ZERAR-HORAS-TEORIA ZEROES THE THEORY-HOURS TABLE FOR
083200*    ONE INSTRUCTOR ROW (ALL 5 WEEKDAYS). RULE 6 CHECKS THIS
083300*    TABLE BEFORE PLACING ANY THEORY COURSE, SO IT HAS TO START
083400*    THE RUN AT ZERO FOR EVERYONE, NOT JUST FOR INSTRUCTORS WHO
083500*    HAPPEN TO HAVE A COURSE ON FILE.
083600 0403-ZERAR-HORAS-TEORIA.
083700*    THE FIVE MOVES ARE WRITTEN OUT ONE PER WEEKDAY RATHER THAN AS
083800*    A VARYING LOOP BECAUSE THERE ARE ONLY EVER FIVE WEEKDAYS - A
083900*    LOOP WOULD COST MORE TO READ THAN IT SAVES TO WRITE.
084000     MOVE ZERO TO THEORY-HRS-DAY (IX-THI 1)
084100     MOVE ZERO TO THEORY-HRS-DAY (IX-THI 2)
084200     MOVE ZERO TO THEORY-HRS-DAY (IX-THI 3)
084300     MOVE ZERO TO THEORY-HRS-DAY (IX-THI 4)
084400     MOVE ZERO TO THEORY-HRS-DAY (IX-THI 5)
084500     SET IX-THI UP BY 1.
084600 0403-EXIT. EXIT.
084700*    RETURNS TO 0400 TO ZERO THE NEXT INSTRUCTOR'S THEORY-HOURS
084800*    ROW, OR FALLS THROUGH WHEN ALL 50 ROWS ARE DONE.
084900
085000*    SCH-022 - STABLE SORT: IS-LAB ASCENDING (THEORY FIRST),
085100*    YEAR ASCENDING, SEQ-NO ASCENDING AS TIEBREAK SO COURSES
085200*    CARRYING EQUAL KEYS COME OUT IN THE ORDER THEY WERE READ.
085300*    SCH-022 - 0410-ORDENAR-COURSE RUNS THE COURSE TABLE
085400*    THROUGH A TRUE SORT VERB SO THE STABLE-SORT REQUIREMENT
085500*    (THEORY BEFORE LAB, THEN ASCENDING YEAR, TIES BROKEN BY
085600*    LOAD ORDER) IS ENFORCED BY THE SORT'S OWN KEY LIST RATHER
085700*    THAN BY A HAND-ROLLED BUBBLE PASS OVER THE TABLE. BEFORE
085800*    THIS CHANGE THE PROGRAM SORTED COURSE-TABLE IN PLACE WITH
085900*    A NESTED COMPARE-AND-SWAP LOOP THAT TOOK NOTICEABLY LONGER
086000*    ON A FULL 200-COURSE LOAD AND WAS NOT ACTUALLY STABLE.
086100*    THE SORT VERB HERE IS GNU-STYLE AND RUNS AGAINST THE
086200*    WORK FILE CRS-SORT-FILE; NO SORT-MESSAGE OR SORT-RETURN
086300*    CHECKING IS DONE BECAUSE A SORT FAILURE ON A FILE THIS
086400*    SMALL HAS NEVER BEEN OBSERVED IN PRODUCTION.
086500 0410-ORDENAR-COURSE.
086600     SORT CRS-SORT-FILE
086700         ASCENDING KEY SD-CRS-LAB
086800                       SD-CRS-YEAR
086900                       SD-CRS-SEQ
087000         INPUT PROCEDURE 0420-LIBERAR-CURSOS
087100         OUTPUT PROCEDURE 0430-RECOLHER-CURSOS.
087200
087300*    0420 RUNS AS THE SORT'S INPUT PROCEDURE - IT NEVER OPENS OR
087400*    CLOSES CRS-SORT-FILE ITSELF, THE SORT VERB DOES THAT AROUND
087500*    IT.
087600 0420-LIBERAR-CURSOS SECTION.
087700*    0420-LIBERAR-CURSOS SECTION IS THE SORT'S INPUT PROCEDURE -
087800*    IT RELEASES EVERY ROW OF COURSE-TABLE TO THE SORT WORK
087900*    FILE UNCHANGED, ONE RELEASE PER COURSE.
088000 0420-LIBERAR.
088100     SET IX-CRS TO 1
088200     PERFORM 0421-LIBERAR-UM THRU 0421-EXIT
088300         UNTIL IX-CRS > WS-CRS-CNT.
088400 0420-EXIT. EXIT.
088500*    RETURNS CONTROL TO THE SORT VERB'S INPUT PROCEDURE CALL IN
088600*    0410.
088700
088800*    0421-LIBERAR-UM RELEASES ONE COURSE ROW, MAPPING EACH
088900*    COURSE-TABLE FIELD ONTO ITS SORT-RECORD COUNTERPART.
089000 0421-LIBERAR-UM.
089100     MOVE TBL-CRS-LAB (IX-CRS)  TO SD-CRS-LAB
089200     MOVE TBL-CRS-YEAR (IX-CRS) TO SD-CRS-YEAR
089300     MOVE TBL-CRS-SEQ (IX-CRS)  TO SD-CRS-SEQ
089400     MOVE TBL-CRS-CODE (IX-CRS) TO SD-CRS-CODE
089500     MOVE TBL-CRS-NAME (IX-CRS) TO SD-CRS-NAME
089600     MOVE TBL-CRS-INST (IX-CRS) TO SD-CRS-INST
089700     MOVE TBL-CRS-DUR (IX-CRS)  TO SD-CRS-DUR
089800     MOVE TBL-CRS-PROJ (IX-CRS) TO SD-CRS-PROJ
089900     RELEASE REG-CRS-SORT
090000     SET IX-CRS UP BY 1.
090100 0421-EXIT. EXIT.
090200*    RETURNS TO 0420'S RELEASE LOOP FOR THE NEXT COURSE-TABLE ROW.
090300
090400 0430-RECOLHER-CURSOS SECTION.
090500*    0430-RECOLHER-CURSOS SECTION IS THE SORT'S OUTPUT
090600*    PROCEDURE - IT RETURNS THE SORTED ROWS AND RELOADS
090700*    COURSE-TABLE IN THE NEW ORDER, RESETTING TBL-CRS-PLACED
090800*    BACK TO 'N' SINCE THE RETURN REBUILDS THE WHOLE TABLE
090900*    FROM SCRATCH ANYWAY.
091000*    0430 RUNS AS THE SORT'S OUTPUT PROCEDURE, REBUILDING COURSE-
091100*    TABLE IN SORTED ORDER FROM THE RETURNED SORT RECORDS - TBL-
091200*    CRS-PLACED/DAY-IX/SLOT-IX/ROOM-ID ARE RE-INITIALIZED HERE
091300*    SINCE THE SORT FILE DID NOT CARRY THEM.
091400 0430-RECOLHER.
091500     MOVE ZERO TO WS-CRS-CNT.
091600*    0430-PROXIMO RETURNS ONE SORTED ROW; THE GO TO LOOPS BACK
091700*    TO THE RETURN STATEMENT ABOVE UNTIL THE SORT SIGNALS
091800*    END-OF-FILE ON THE RETURN.
091900 0430-PROXIMO.
092000     RETURN CRS-SORT-FILE
092100         AT END
092200             GO TO 0430-EXIT.
092300     ADD 1 TO WS-CRS-CNT
092400     SET IX-CRS TO WS-CRS-CNT
092500     MOVE SD-CRS-CODE TO TBL-CRS-CODE (IX-CRS)
092600     MOVE SD-CRS-NAME TO TBL-CRS-NAME (IX-CRS)
092700     MOVE SD-CRS-INST TO TBL-CRS-INST (IX-CRS)
092800     MOVE SD-CRS-DUR  TO TBL-CRS-DUR (IX-CRS)
092900     MOVE SD-CRS-LAB  TO TBL-CRS-LAB (IX-CRS)
093000     MOVE SD-CRS-PROJ TO TBL-CRS-PROJ (IX-CRS)
093100     MOVE SD-CRS-YEAR TO TBL-CRS-YEAR (IX-CRS)
093200     MOVE SD-CRS-SEQ  TO TBL-CRS-SEQ (IX-CRS)
093300     MOVE "N"         TO TBL-CRS-PLACED (IX-CRS)
093400     GO TO 0430-PROXIMO.
093500 0430-EXIT. EXIT.
093600*    RETURNS TO THE SORT VERB'S OUTPUT PROCEDURE CALL IN 0410,
093700*    WHICH RESUMES READING THE SORTED FILE.
093800
093900*    0500-ALOCAR-CURSOS - THE SCHEDULER'S PLACEMENT PASS. EACH
094000*    COURSE, NOW IN SORTED ORDER, IS HANDED TO 0501, WHICH
094100*    SCANS DAYS MONDAY THROUGH FRIDAY (0502) AND, FOR EACH DAY,
094200*    SLOTS 1 THROUGH 8 (0503), LOOKING FOR THE FIRST SLOT THAT
094300*    PASSES EVERY RULE IN 0590-TENTAR-SLOT. THIS IS A FIRST-FIT
094400*    SEARCH, NOT A BEST-FIT ONE - THE FIRST DAY/SLOT THAT
094500*    QUALIFIES WINS, EVEN IF A LATER SLOT WOULD HAVE LEFT A
094600*    BETTER-BALANCED SCHEDULE.
094700*    A RUN'S PLACEMENT ORDER IS DETERMINISTIC GIVEN THE SAME
094800*    THREE INPUT FILES - RUNNING THE SAME DECK TWICE PRODUCES
094900*    THE SAME SCHEDULE, WHICH THE REGISTRAR'S OFFICE RELIES ON
095000*    WHEN RE-RUNNING AFTER A SMALL DATA CORRECTION.
095100 0500-ALOCAR-CURSOS.
095200     SET IX-CRS TO 1
095300     PERFORM 0501-ALOCAR-UM THRU 0501-EXIT
095400         UNTIL IX-CRS > WS-CRS-CNT.
095500
095600*    0501-ALOCAR-UM PLACES (OR FAILS TO PLACE) ONE COURSE. IF
095700*    NO DAY/SLOT COMBINATION ACCEPTS IT, 0690-CURSO-NAO-ALOCADO
095800*    LOGS THE UNPLACED-COURSE CONFLICT BELOW.
095900 0501-ALOCAR-UM.
096000     MOVE "N" TO WS-PLACED-SW
096100     MOVE 1 TO WS-DAY-IX
096200     PERFORM 0502-TENTAR-DIA THRU 0502-EXIT
096300         UNTIL WS-DAY-IX > 5 OR COURSE-PLACED
096400     IF NOT COURSE-PLACED
096500        PERFORM 0690-CURSO-NAO-ALOCADO THRU 0690-EXIT
096600     END-IF
096700     SET IX-CRS UP BY 1.
096800 0501-EXIT. EXIT.
096900*    RETURNS TO 0500'S DRIVING LOOP FOR THE NEXT COURSE IN SORTED
097000*    ORDER.
097100
097200*    0502-TENTAR-DIA TRIES ONE DAY, SCANNING ITS 8 SLOTS VIA
097300*    0503 UNTIL THE COURSE IS PLACED OR THE DAY RUNS OUT OF
097400*    SLOTS TO OFFER.
097500 0502-TENTAR-DIA.
097600     PERFORM 0510-VERIFICAR-DISP-PROF THRU 0510-EXIT
097700     IF WS-REJECT-SW NOT = "Y"
097800        MOVE 1 TO WS-SLOT-IX
097900        PERFORM 0503-TENTAR-SLOT-LOOP THRU 0503-EXIT
098000            UNTIL WS-SLOT-IX > 8 OR COURSE-PLACED
098100     END-IF
098200     ADD 1 TO WS-DAY-IX.
098300 0502-EXIT. EXIT.
098400*    RETURNS TO 0501'S DAY LOOP AT 0502.
098500
098600*    0503-TENTAR-SLOT-LOOP TRIES ONE SLOT PER PASS, THEN
098700*    ADVANCES TO THE NEXT ONE.
098800 0503-TENTAR-SLOT-LOOP.
098900     PERFORM 0590-TENTAR-SLOT THRU 0590-EXIT
099000     ADD 1 TO WS-SLOT-IX.
099100 0503-EXIT. EXIT.
099200*    RETURNS TO 0502'S SLOT LOOP AT 0503 - EITHER THE COURSE IS
099300*    NOW PLACED OR EVERY DAY/SLOT COMBINATION HAS BEEN TRIED.
099400
099500*    RULE 1 - INSTRUCTOR DAY AVAILABILITY. AN UNKNOWN
099600*    INSTRUCTOR ID IS TREATED AS NEVER AVAILABLE.
099700 0510-VERIFICAR-DISP-PROF.
099800     MOVE "N" TO WS-REJECT-SW
099900     MOVE "N" TO WS-INST-FOUND-SW
100000     SET IX-INST TO 1
100100     SEARCH TBL-INST
100200         AT END
100300             MOVE "Y" TO WS-REJECT-SW
100400             GO TO 0510-EXIT
100500         WHEN TBL-INST-ID (IX-INST) = TBL-CRS-INST (IX-CRS)
100600             MOVE "Y" TO WS-INST-FOUND-SW.
100700     IF INST-FOUND
100800        SET WS-INST-NUM TO IX-INST
100900        IF TBL-INST-AVAIL (IX-INST WS-DAY-IX) NOT = "Y"
101000           MOVE "Y" TO WS-REJECT-SW
101100        END-IF
101200     ELSE
101300        MOVE "Y" TO WS-REJECT-SW
101400     END-IF.
101500 0510-EXIT. EXIT.
101600*    RETURNS TO 0590, WHICH CHECKS WS-REJECT-SW BEFORE GOING ON TO
101700*    THE NEXT RULE IN THE CHAIN.
101800
101900*    0590-TENTAR-SLOT RUNS RULES 1 THROUGH 7 IN ORDER AGAINST
102000*    ONE CANDIDATE (DAY, SLOT) PAIR. EACH RULE SETS WS-REJECT-
102100*    SW; A GO TO 0590-EXIT SHORT-CIRCUITS THE REST OF THE CHAIN
102200*    THE MOMENT A RULE REJECTS, SO AN EXPENSIVE CHECK LIKE
102300*    0630'S ROOM SEARCH NEVER RUNS AGAINST A SLOT ALREADY KNOWN
102400*    TO BE BAD. THE RULES ARE DELIBERATELY ORDERED CHEAPEST
102500*    FIRST (A TABLE LOOKUP, THEN A DAY/SLOT NUMBER COMPARE,
102600*    THEN A GRID FLAG TEST) BEFORE THE MORE EXPENSIVE LAB-
102700*    FOLLOWS-THEORY SEARCH AND ROOM SEARCH.
102800*    ADDING AN EIGHTH RULE MEANS ADDING ANOTHER PARAGRAPH IN
102900*    THIS SAME CHAIN AND ANOTHER GO TO 0590-EXIT TEST - THE
103000*    ORDERING CONVENTION (CHEAP TESTS BEFORE EXPENSIVE SEARCHES)
103100*    SHOULD BE PRESERVED.
103200 0590-TENTAR-SLOT.
103300     PERFORM 0600-VERIFICAR-SEXTA-PROVA THRU 0600-EXIT
103400     IF WS-REJECT-SW = "Y"
103500        GO TO 0590-EXIT.
103600     PERFORM 0610-VERIFICAR-SLOT-LIVRE THRU 0610-EXIT
103700     IF WS-REJECT-SW = "Y"
103800        GO TO 0590-EXIT.
103900*    RULE ORDER MATTERS - SEXTA-PROVA RUNS FIRST BECAUSE IT IS THE
104000*    CHEAPEST CHECK (NO TABLE LOOKUP), SAVING THE MORE EXPENSIVE
104100*    ROOM SEARCH AND THEORY-LIMIT CHECKS FOR SLOTS THAT HAVE
104200*    ALREADY PASSED THE FREE CHECKS.
104300     PERFORM 0620-VERIFICAR-LAB-SEGUE-TEORIA THRU 0620-EXIT
104400     IF WS-REJECT-SW = "Y"
104500        GO TO 0590-EXIT.
104600     PERFORM 0630-LOCALIZAR-SALA THRU 0630-EXIT
104700     IF WS-REJECT-SW = "Y"
104800        GO TO 0590-EXIT.
104900     PERFORM 0650-VERIFICAR-LIMITE-TEORIA THRU 0650-EXIT
105000     IF WS-REJECT-SW = "Y"
105100        GO TO 0590-EXIT.
105200     PERFORM 0660-VERIFICAR-SOBREPOSICAO THRU 0660-EXIT
105300     IF WS-REJECT-SW = "Y"
105400        GO TO 0590-EXIT.
105500     PERFORM 0670-EFETIVAR-ALOCACAO THRU 0670-EXIT.
105600 0590-EXIT. EXIT.
105700*    RETURNS TO 0503'S SLOT LOOP. A SLOT THAT PASSED ALL SEVEN
105800*    RULES LEAVES COURSE-PLACED SET SO 0501/0502/0503 STOP TRYING
105900*    FURTHER SLOTS FOR THIS COURSE.
106000
106100*    RULE 2 - NO COURSE MAY SIT IN THE FRIDAY EXAM BLOCK
106200*    (SLOTS 5 AND 6, "13:20 - 14:10" AND "14:20 - 15:10").
106300 0600-VERIFICAR-SEXTA-PROVA.
106400     MOVE "N" TO WS-REJECT-SW
106500     IF WS-DAY-IX = 5 AND (WS-SLOT-IX = 5 OR WS-SLOT-IX = 6)
106600        MOVE "Y" TO WS-REJECT-SW.
106700 0600-EXIT. EXIT.
106800*    RETURNS TO 0590 TO CHECK WS-REJECT-SW.
106900
107000*    RULE 3 - THE CANDIDATE SLOT MUST STILL BE EMPTY.
107100*    RULE 3 - SCH-001 ORIGINAL CONSTRAINT: A COURSE MAY NOT BE
107200*    DROPPED ON TOP OF ANOTHER ALREADY-PLACED COURSE. SINCE
107300*    THIS PROGRAM'S MODEL IS ONE ROOM PER SLOT, AN EMPTY SLOT
107400*    ALSO GUARANTEES A ROOM WILL BE FREE WHEN 0630 LOOKS FOR
107500*    ONE BELOW.
107600*    A CANCELLED-COURSE DATA ENTRY (DURATION ZERO) NEVER MAKES IT
107700*    THIS FAR - 0320 DEFAULTS A ZERO DURATION TO ONE HOUR BEFORE
107800*    THE COURSE EVER REACHES THE PLACEMENT LOOP.
107900 0610-VERIFICAR-SLOT-LIVRE.
108000     MOVE "N" TO WS-REJECT-SW
108100     IF GRID-OCC (WS-DAY-IX WS-SLOT-IX) = "Y"
108200        MOVE "Y" TO WS-REJECT-SW.
108300 0610-EXIT. EXIT.
108400*    RETURNS TO 0590.
108500
108600*    RULE 4 - SCH-009. A LAB SECTION MAY ONLY SIT ON A DAY
108700*    AND AT A SLOT AFTER ITS OWN THEORY SECTION, WHEN ONE
108800*    CAN BE MATCHED. NO MATCH FOUND MEANS THE RULE IS WAIVED.
108900 0620-VERIFICAR-LAB-SEGUE-TEORIA.
109000     MOVE "N" TO WS-REJECT-SW
109100     IF TBL-CRS-LAB (IX-CRS) NOT = "Y"
109200        GO TO 0620-EXIT.
109300     PERFORM 0640-LOCALIZAR-TEORIA THRU 0640-EXIT
109400     IF NOT THEORY-FOUND
109500        GO TO 0620-EXIT.
109600     IF TBL-CRS-PLACED (WS-THEORY-IX) NOT = "Y"
109700        MOVE "Y" TO WS-REJECT-SW
109800        GO TO 0620-EXIT.
109900     IF TBL-CRS-DAY-IX (WS-THEORY-IX) NOT = WS-DAY-IX
110000        MOVE "Y" TO WS-REJECT-SW
110100        GO TO 0620-EXIT.
110200     IF WS-SLOT-IX NOT > TBL-CRS-SLOT-IX (WS-THEORY-IX)
110300        MOVE "Y" TO WS-REJECT-SW.
110400 0620-EXIT. EXIT.
110500*    RETURNS TO 0590. NOTE THE LAB-MUST-FOLLOW-THEORY CHECK ONLY
110600*    FIRES FOR COURSES WHOSE CODE CARRIES THE 'L' SUFFIX - SEE
110700*    TBL-CRS-LAB.
110800
110900*    SCH-009 HELPER - FIRST TRY AN EXACT MATCH ON THE LAB CODE
111000*    WITH ALL "L" CHARACTERS STRIPPED OUT, SAME INSTRUCTOR.
111100*    FAILING THAT, THE FIRST THEORY COURSE WHOSE CODE STARTS
111200*    WITH THAT STRIPPED BASE CODE, SAME INSTRUCTOR.
111300*    0640-LOCALIZAR-TEORIA - FINDS THE THEORY COURSE A LAB
111400*    SECTION MUST FOLLOW, PER RULE 4. TWO PASSES ARE TRIED IN
111500*    ORDER: 0641 LOOKS FOR AN EXACT MATCH ON THE LAB CODE WITH
111600*    ITS 'L' CHARACTERS STRIPPED OUT (0645/0646 DO THE
111700*    STRIPPING); FAILING THAT, 0642 LOOKS FOR A THEORY COURSE
111800*    WHOSE CODE IS A PREFIX OF THE STRIPPED CODE. BOTH PASSES
111900*    ALSO REQUIRE THE SAME INSTRUCTOR AS THE LAB SECTION - A
112000*    LAB TAUGHT BY A DIFFERENT INSTRUCTOR THAN THE LECTURE
112100*    DOES NOT COUNT AS ITS THEORY COMPANION.
112200*    A LAB CODE THAT MATCHES NEITHER PASS (NO THEORY COMPANION
112300*    ON FILE AT ALL) IS NOT AN ERROR - RULE 4 IS WAIVED AND THE
112400*    LAB IS FREE TO GO ANYWHERE ELSE THAT PASSES THE REMAINING
112500*    RULES. THIS COVERS STANDALONE LAB SECTIONS THAT HAVE NO
112600*    LECTURE COMPONENT AT ALL.
112700 0640-LOCALIZAR-TEORIA.
112800     MOVE "N" TO WS-THEORY-FOUND-SW
112900     MOVE TBL-CRS-CODE (IX-CRS) TO WS-LAB-CODE
113000     PERFORM 0645-REMOVER-L-CODIGO THRU 0645-EXIT
113100     MOVE 1 TO WS-THEORY-IX
113200     PERFORM 0641-SCAN-EXATO THRU 0641-EXIT
113300         UNTIL WS-THEORY-IX > WS-CRS-CNT OR THEORY-FOUND
113400     IF THEORY-FOUND
113500        GO TO 0640-EXIT.
113600     MOVE 1 TO WS-THEORY-IX
113700     PERFORM 0642-SCAN-PREFIXO THRU 0642-EXIT
113800         UNTIL WS-THEORY-IX > WS-CRS-CNT OR THEORY-FOUND.
113900 0640-EXIT. EXIT.
114000*    RETURNS TO 0620 WITH WS-THEORY-FOUND-SW SET OR UNSET.
114100
114200*    0641-SCAN-EXATO - EXACT-MATCH PASS: STRIPPED LAB CODE
114300*    EQUALS THE CANDIDATE THEORY COURSE'S CODE, SAME
114400*    INSTRUCTOR.
114500*    0640 IS A TABLE SEARCH, NOT A FILE READ - THE THEORY SECTION
114600*    FOR A LAB MUST ALREADY BE LOADED INTO COURSE-TABLE, WHICH
114700*    MEANS THE INPUT DECK MUST LIST A LAB'S THEORY COUNTERPART
114800*    SOMEWHERE ON THE COURSE FILE.
114900 0641-SCAN-EXATO.
115000     IF TBL-CRS-LAB (WS-THEORY-IX) = "N"
115100        AND TBL-CRS-INST (WS-THEORY-IX) =
115200               TBL-CRS-INST (IX-CRS)
115300        AND TBL-CRS-CODE (WS-THEORY-IX) = WS-BASE-CODE
115400        MOVE "Y" TO WS-THEORY-FOUND-SW
115500     END-IF
115600     ADD 1 TO WS-THEORY-IX.
115700 0641-EXIT. EXIT.
115800*    RETURNS TO 0640'S SEARCH LOOP AT 0641.
115900
116000*    0642-SCAN-PREFIXO - PREFIX-MATCH PASS: THE CANDIDATE
116100*    THEORY COURSE'S CODE STARTS WITH THE STRIPPED BASE CODE,
116200*    SAME INSTRUCTOR. RUNS ONLY IF 0641 FOUND NOTHING.
116300*    0641 SEARCHES THE WHOLE COURSE TABLE LINEARLY - AT 200 ROWS
116400*    THIS IS CHEAP ENOUGH NOT TO WARRANT AN INDEXED SEARCH OR A
116500*    BINARY SEARCH.
116600 0642-SCAN-PREFIXO.
116700     IF TBL-CRS-LAB (WS-THEORY-IX) = "N"
116800        AND TBL-CRS-INST (WS-THEORY-IX) =
116900               TBL-CRS-INST (IX-CRS)
117000        AND TBL-CRS-CODE (WS-THEORY-IX) (1 : WS-BASE-LEN)
117100               = WS-BASE-CODE (1 : WS-BASE-LEN)
117200        MOVE "Y" TO WS-THEORY-FOUND-SW
117300     END-IF
117400     ADD 1 TO WS-THEORY-IX.
117500 0642-EXIT. EXIT.
117600*    RETURNS TO 0641, WHICH CONTINUES SCANNING UNTIL A MATCH IS
117700*    FOUND OR THE TABLE IS EXHAUSTED.
117800
117900*    0645-REMOVER-L-CODIGO STRIPS EVERY 'L' OUT OF THE LAB CODE
118000*    TO BUILD THE BASE CODE USED BY 0641/0642 ABOVE (FOR
118100*    EXAMPLE "CS101L" BECOMES "CS101"). 0646 DOES THE
118200*    CHARACTER-BY-CHARACTER COPY, ONE BYTE AT A TIME, SINCE
118300*    THIS SHOP'S COMPILER HAS NO STRING-EDIT INTRINSIC FOR IT.
118400 0645-REMOVER-L-CODIGO.
118500     MOVE SPACES TO WS-BASE-CODE
118600     MOVE ZERO TO WS-BASE-LEN
118700     MOVE 1 TO WS-CHAR-IX
118800     PERFORM 0646-COPIAR-CARACTERE THRU 0646-EXIT
118900         UNTIL WS-CHAR-IX > 10.
119000 0645-EXIT. EXIT.
119100*    RETURNS TO 0620 WITH WS-BASE-CODE READY FOR THE LOOKUP IN
119200*    0640.
119300
119400*    0646-COPIAR-CARACTERE COPIES ONE CHARACTER OF THE LAB CODE
119500*    INTO THE BASE CODE UNLESS IT IS AN 'L', IN WHICH CASE IT
119600*    IS SKIPPED AND THE RESULT COMES OUT ONE POSITION SHORTER.
119700 0646-COPIAR-CARACTERE.
119800     IF WS-LAB-CODE (WS-CHAR-IX : 1) NOT = "L"
119900        ADD 1 TO WS-BASE-LEN
120000        MOVE WS-LAB-CODE (WS-CHAR-IX : 1)
120100            TO WS-BASE-CODE (WS-BASE-LEN : 1)
120200     END-IF
120300     ADD 1 TO WS-CHAR-IX.
120400 0646-EXIT. EXIT.
120500*    RETURNS TO 0645.
120600
120700*    RULE 5 - SCH-017. FIRST-FIT ROOM SCAN IN LOAD ORDER. A
120800*    LAB COURSE MAY ONLY TAKE A LAB ROOM OF 40 SEATS OR LESS;
120900*    A THEORY COURSE MAY ONLY TAKE A NON-LAB ROOM. THE ROOM
121000*    MUST BE FREE AT THIS SLOT (ONE ROOM PER SLOT MODEL).
121100*    RULE 5 - 0630-LOCALIZAR-SALA SCANS ROOM-TABLE FIRST-FIT IN
121200*    LOAD ORDER (SEE 0200 ABOVE). 0631 BELOW TESTS ONE ROOM
121300*    AGAINST THE CANDIDATE COURSE.
121400*    A COURSE THAT MATCHES NO ROOM AT ALL (FOR EXAMPLE A LAB
121500*    COURSE WHEN EVERY LAB ROOM IS OVER 40 SEATS) REJECTS THE
121600*    SLOT THE SAME WAY A DOUBLE-BOOKED SLOT DOES - THE CALLER
121700*    IN 0590 CANNOT TELL THE TWO CASES APART, WHICH IS FINE
121800*    SINCE BOTH MEAN "TRY THE NEXT SLOT".
121900 0630-LOCALIZAR-SALA.
122000     MOVE "N" TO WS-ROOM-FOUND-SW
122100     MOVE SPACES TO WS-FOUND-ROOM-ID
122200     MOVE "N" TO WS-FOUND-ROOM-LAB
122300     SET IX-ROOM TO 1
122400     PERFORM 0631-TESTAR-SALA THRU 0631-EXIT
122500         UNTIL IX-ROOM > WS-ROOM-CNT OR ROOM-FOUND
122600     IF ROOM-FOUND
122700        MOVE "N" TO WS-REJECT-SW
122800     ELSE
122900        MOVE "Y" TO WS-REJECT-SW
123000     END-IF.
123100 0630-EXIT. EXIT.
123200*    RETURNS TO 0590. TBL-CRS-ROOM-ID AND WS-FOUND-ROOM-LAB ARE
123300*    LEFT SET FOR 0670 TO COPY INTO THE GRID.
123400
123500*    0631-TESTAR-SALA - A ROOM QUALIFIES WHEN ITS LAB FLAG
123600*    MATCHES THE COURSE'S LAB FLAG AND, FOR A LAB COURSE, ITS
123700*    CAPACITY DOES NOT EXCEED 40 SEATS PER SCH-017. THE ROOM
123800*    ALSO HAS TO BE FREE AT THIS SLOT, BUT RULE 3 ABOVE ALREADY
123900*    GUARANTEES THAT FOR THIS PROGRAM'S OWN GRID - THE TEST IS
124000*    KEPT HERE ANYWAY SO THE PARAGRAPH STANDS ON ITS OWN IF
124100*    SOMEONE EVER CALLS IT FROM A DIFFERENT CONTEXT.
124200*    0645/0646 STRIP THE TRAILING 'L' FROM A LAB CODE CHARACTER BY
124300*    CHARACTER RATHER THAN WITH A SUBSTRING REFERENCE
124400*    MODIFICATION, MATCHING THE SOURCE'S OWN CHARACTER-AT-A-TIME
124500*    STYLE FOR VARIABLE-LENGTH CODES.
124600 0631-TESTAR-SALA.
124700*    SCH-017 - A LAB ROOM OVER 40 SEATS IS EXCLUDED FROM THE
124800*    FIRST-FIT SEARCH EVEN IF OTHERWISE FREE; A LECTURE ROOM HAS
124900*    NO SUCH CAP BECAUSE LECTURE SECTIONS ARE NOT SEAT-LIMITED IN
125000*    THE SAME WAY.
125100     IF TBL-ROOM-LAB (IX-ROOM) = TBL-CRS-LAB (IX-CRS)
125200        AND (TBL-CRS-LAB (IX-CRS) = "N"
125300             OR TBL-ROOM-CAP (IX-ROOM) NOT > 40)
125400        MOVE "Y" TO WS-ROOM-FOUND-SW
125500        MOVE TBL-ROOM-ID (IX-ROOM) TO WS-FOUND-ROOM-ID
125600        MOVE TBL-ROOM-LAB (IX-ROOM) TO WS-FOUND-ROOM-LAB
125700     END-IF
125800     SET IX-ROOM UP BY 1.
125900 0631-EXIT. EXIT.
126000*    RETURNS TO 0630'S ROOM-TABLE SEARCH LOOP AT 0631.
126100
126200*    RULE 6 - SCH-013, FACULTY SENATE RULING: AN INSTRUCTOR MAY
126300*    NOT BE GIVEN MORE THAN 4 THEORY HOURS OF INSTRUCTION ON
126400*    ANY ONE DAY. LAB SECTIONS ARE EXEMPT AND DO NOT COUNT
126500*    AGAINST THE LIMIT, SINCE THE SENATE RULING WAS AIMED AT
126600*    LECTURE FATIGUE, NOT LAB TIME.
126700 0650-VERIFICAR-LIMITE-TEORIA.
126800     MOVE "N" TO WS-REJECT-SW
126900     IF TBL-CRS-LAB (IX-CRS) = "N"
127000*    THE 4-HOUR CAP ONLY COUNTS THEORY HOURS, NOT LAB HOURS - A
127100*    LAB SECTION NEVER TRIPS RULE 6 NO MATTER HOW MANY THEORY
127200*    HOURS THE SAME INSTRUCTOR ALREADY HAS THAT DAY.
127300        IF THEORY-HRS-DAY (WS-INST-NUM WS-DAY-IX) NOT < 4
127400           MOVE "Y" TO WS-REJECT-SW
127500        END-IF
127600     END-IF.
127700 0650-EXIT. EXIT.
127800*    RETURNS TO 0590.
127900
128000*    RULE 7 - YEAR 3/4 AND CENG/SENG OVERLAP. STRUCTURALLY
128100*    UNREACHABLE BEHIND RULE 3 (THE SLOT IS ALWAYS EMPTY
128200*    HERE); CARRIED FOR PARITY WITH THE OLD SECTIONING
128300*    PROGRAM IN CASE THIS RUN IS EVER FED A PRE-LOADED GRID.
128400 0660-VERIFICAR-SOBREPOSICAO.
128500     MOVE "N" TO WS-REJECT-SW
128600     IF GRID-OCC (WS-DAY-IX WS-SLOT-IX) = "Y"
128700        MOVE ZERO TO WS-CENG-CRS-CNT WS-SENG-CRS-CNT
128800*    THE YEAR 3/4 CHECK ONLY APPLIES WHEN BOTH THE CANDIDATE
128900*    COURSE AND THE COURSE ALREADY IN THE CELL CARRY A CENG/SENG
129000*    PREFIX - ANY OTHER COMBINATION IS WAVED THROUGH.
129100        MOVE ZERO TO WS-CENG-OTH-CNT WS-SENG-OTH-CNT
129200        INSPECT TBL-CRS-CODE (IX-CRS)
129300            TALLYING WS-CENG-CRS-CNT FOR ALL "CENG"
129400        INSPECT TBL-CRS-CODE (IX-CRS)
129500            TALLYING WS-SENG-CRS-CNT FOR ALL "SENG"
129600        INSPECT
129700           TBL-CRS-CODE (GRID-CRS-IX (WS-DAY-IX WS-SLOT-IX))
129800            TALLYING WS-CENG-OTH-CNT FOR ALL "CENG"
129900        INSPECT
130000           TBL-CRS-CODE (GRID-CRS-IX (WS-DAY-IX WS-SLOT-IX))
130100            TALLYING WS-SENG-OTH-CNT FOR ALL "SENG"
130200        IF (TBL-CRS-YEAR (IX-CRS) = 3 AND
130300            TBL-CRS-YEAR (GRID-CRS-IX (WS-DAY-IX WS-SLOT-IX))
130400               = 4)
130500           OR
130600           (TBL-CRS-YEAR (IX-CRS) = 4 AND
130700            TBL-CRS-YEAR (GRID-CRS-IX (WS-DAY-IX WS-SLOT-IX))
130800               = 3)
130900           OR
131000           (WS-CENG-CRS-CNT > ZERO AND WS-SENG-OTH-CNT > ZERO)
131100           OR
131200           (WS-SENG-CRS-CNT > ZERO AND WS-CENG-OTH-CNT > ZERO)
131300           MOVE "Y" TO WS-REJECT-SW
131400        END-IF
131500     END-IF.
131600 0660-EXIT. EXIT.
131700*    RETURNS TO 0590. THIS IS THE LAST REJECTION CHECK BEFORE 0670
131800*    COMMITS THE PLACEMENT.
131900
132000*    0670-EFETIVAR-ALOCACAO COMMITS THE PLACEMENT ONCE ALL
132100*    SEVEN RULES HAVE PASSED: MARKS THE GRID CELL OCCUPIED,
132200*    RECORDS THE COURSE AND THE ROOM CHOSEN BY 0630, AND - FOR
132300*    A THEORY COURSE ONLY - ADDS ONE HOUR TO THAT INSTRUCTOR'S
132400*    DAILY THEORY COUNTER SO RULE 6 SEES IT ON THE NEXT COURSE
132500*    CONSIDERED FOR THAT INSTRUCTOR AND DAY.
132600*    NOTHING UNDOES A PLACEMENT ONCE 0670 COMMITS IT - THIS
132700*    PROGRAM NEVER BACKTRACKS. A COURSE THAT TAKES A SLOT THAT
132800*    A LATER, HIGHER-PRIORITY COURSE COULD HAVE USED BETTER IS
132900*    NOT RECONSIDERED.
133000 0670-EFETIVAR-ALOCACAO.
133100     MOVE "Y" TO GRID-OCC (WS-DAY-IX WS-SLOT-IX)
133200     MOVE IX-CRS TO GRID-CRS-IX (WS-DAY-IX WS-SLOT-IX)
133300     MOVE WS-FOUND-ROOM-ID  TO GRID-ROOM-ID (WS-DAY-IX WS-SLOT-IX)
133400     MOVE WS-FOUND-ROOM-LAB
133500         TO GRID-ROOM-LAB (WS-DAY-IX WS-SLOT-IX)
133600     MOVE "Y" TO TBL-CRS-PLACED (IX-CRS)
133700     MOVE WS-DAY-IX  TO TBL-CRS-DAY-IX (IX-CRS)
133800     MOVE WS-SLOT-IX TO TBL-CRS-SLOT-IX (IX-CRS)
133900     MOVE WS-FOUND-ROOM-ID TO TBL-CRS-ROOM-ID (IX-CRS)
134000     IF TBL-CRS-LAB (IX-CRS) = "N"
134100        ADD 1 TO THEORY-HRS-DAY (WS-INST-NUM WS-DAY-IX)
134200     END-IF
134300     MOVE "Y" TO WS-PLACED-SW.
134400 0670-EXIT. EXIT.
134500*    RETURNS TO 0590 WITH COURSE-PLACED SET, THE GRID CELL
134600*    OCCUPIED, AND THE THEORY-HOURS COUNTER UPDATED IF THIS WAS A
134700*    THEORY SLOT.
134800
134900*    0690-CURSO-NAO-ALOCADO LOGS AN UNPLACED-COURSE CONFLICT
135000*    WHEN NO DAY/SLOT COMBINATION ACCEPTED THE COURSE. PER
135100*    SCH-028 BELOW, THIS ENTRY IS DISCARDED WHEN 0700-VALIDAR
135200*    RESETS THE CONFLICT TABLE - ONLY VALIDATION-TIME CONFLICTS
135300*    SURVIVE TO THE PRINTED REPORT. AN UNPLACED COURSE STILL
135400*    SHOWS UP NOWHERE ON THE FINAL SCHEDULE OR REPORT EXCEPT AS
135500*    A COURSE MISSING FROM THE GRID - THE REGISTRAR'S OFFICE
135600*    HAS TO NOTICE THE GAP BY COMPARING AGAINST THE COURSE
135700*    FILE.
135800*    0690 IS THE ONLY PLACE AN UNPLACED COURSE IS EVER RECORDED -
135900*    IF A COURSE EXHAUSTS ALL 40 DAY/SLOT COMBINATIONS WITHOUT
136000*    CLEARING EVERY RULE, IT SIMPLY NEVER APPEARS ON THE SCHEDULE
136100*    FILE.
136200 0690-CURSO-NAO-ALOCADO.
136300     IF WS-CONF-CNT < 500
136400        ADD 1 TO WS-CONF-CNT
136500        SET IX-CONF TO WS-CONF-CNT
136600        MOVE "UNPLACED COURSE" TO CONF-TYPE (IX-CONF)
136700        MOVE TBL-CRS-CODE (IX-CRS) TO CONF-COURSE (IX-CONF)
136800        MOVE SPACES TO CONF-DAY (IX-CONF)
136900        MOVE SPACES TO CONF-TIME (IX-CONF)
137000        MOVE SPACES TO CONF-MESSAGE (IX-CONF)
137100        STRING "Could not place " DELIMITED BY SIZE
137200               TBL-CRS-CODE (IX-CRS) DELIMITED BY SPACE
137300            INTO CONF-MESSAGE (IX-CONF)
137400     END-IF.
137500 0690-EXIT. EXIT.
137600*    RETURNS TO 0503'S SLOT LOOP, WHICH GIVES UP ON THIS COURSE
137700*    ONCE THE LOOP RUNS OUT OF SLOTS WITH COURSE-PLACED STILL
137800*    UNSET.
137900
138000*    SCH-028 - VALIDATION RESETS THE CONFLICT TABLE FIRST, SO
138100*    ANY UNPLACED-COURSE ENTRIES LOGGED DURING PLACEMENT ARE
138200*    DISCARDED; ONLY CONFLICTS FOUND BY THIS RESCAN SURVIVE.
138300*    SCH-028 - VALIDATION RESETS THE CONFLICT TABLE FIRST, SO
138400*    ANY UNPLACED-COURSE ENTRIES LOGGED DURING PLACEMENT ARE
138500*    DISCARDED; ONLY CONFLICTS FOUND BY THIS RESCAN SURVIVE.
138600*    THIS WAS A DELIBERATE CHANGE AFTER A REGISTRAR AUDIT
138700*    FOUND A TERM WHERE AN UNPLACED-COURSE ENTRY AND A
138800*    CAPACITY-VIOLATION ENTRY FOR THE SAME COURSE BOTH PRINTED,
138900*    WHICH READ AS TWO SEPARATE PROBLEMS WHEN IT WAS REALLY
139000*    ONE.
139100*    A FUTURE ENHANCEMENT DISCUSSED WITH THE REGISTRAR'S OFFICE
139200*    BUT NEVER FUNDED WOULD KEEP BOTH LISTS SEPARATELY ON THE
139300*    REPORT; FOR NOW THE RESET-AND-RESCAN BEHAVIOR DOCUMENTED
139400*    HERE IS WHAT SHIPS.
139500*    0700 IS THE ONLY PARAGRAPH THAT ZEROES WS-CONF-CNT AND
139600*    CONFLICT-TABLE - RUNNING IT TWICE IN ONE JOB STEP WOULD
139700*    DISCARD ANY CONFLICTS FOUND BY THE FIRST PASS, WHICH IS WHY
139800*    0001-CONTROLE PERFORMS IT EXACTLY ONCE.
139900 0700-VALIDAR.
140000     MOVE ZERO TO WS-CONF-CNT
140100     SET IX-GD TO 1
140200     PERFORM 0701-VARRER-DIA THRU 0701-EXIT
140300         UNTIL IX-GD > 5.
140400
140500*    0701-VARRER-DIA DRIVES THE DAY LOOP OF THE VALIDATION
140600*    RESCAN; 0702 BELOW EXAMINES ONE SLOT.
140700 0701-VARRER-DIA.
140800     SET IX-GS TO 1
140900     PERFORM 0702-VARRER-SLOT THRU 0702-EXIT
141000         UNTIL IX-GS > 8
141100     SET IX-GD UP BY 1.
141200 0701-EXIT. EXIT.
141300*    RETURNS TO 0700'S DAY LOOP AT 0701.
141400
141500*    SCH-055 - THE CONFLICT FLAG IS SCAN-WIDE, NOT SLOT-LOCAL:
141600*    THE SOURCE SETS A SLOT'S HAS-CONFLICT BIT WHENEVER THE
141700*    CONFLICT LIST IS NON-EMPTY AT THAT POINT IN THE SCAN, NOT
141800*    ONLY ON THE SLOT THAT RAISED THE VIOLATION. GATE DIRECTLY
141900*    ON WS-CONF-CNT (RESET ONCE BY 0700-VALIDAR, ACCUMULATED
142000*    ACROSS THE WHOLE DAY/SLOT PASS) RATHER THAN ON A SWITCH
142100*    LOCAL TO THIS PARAGRAPH - A LOCAL SWITCH WOULD ONLY EVER
142200*    CATCH THE OFFENDING SLOT ITSELF.
142300 0702-VARRER-SLOT.
142400     IF GRID-OCC (IX-GD IX-GS) = "Y"
142500        PERFORM 0720-VERIFICAR-SOBREPOS-PROF
142600            THRU 0720-EXIT
142700        PERFORM 0730-VERIFICAR-CAPACIDADE
142800            THRU 0730-EXIT
142900        IF WS-CONF-CNT > ZERO
143000           MOVE "Y" TO GRID-CONFLICT (IX-GD IX-GS)
143100        END-IF
143200     END-IF
143300     SET IX-GS UP BY 1.
143400 0702-EXIT. EXIT.
143500*    RETURNS TO 0701'S SLOT LOOP AT 0702.
143600
143700*    INSTRUCTOR OVERLAP - CANNOT FIRE AGAINST OUR OWN
143800*    PLACEMENTS (ONE COURSE PER GRID CELL); GUARDS A
143900*    SCHEDULE THAT MIGHT BE LOADED FROM OUTSIDE THIS RUN.
144000*    0720-VERIFICAR-SOBREPOS-PROF - INSTRUCTOR OVERLAP. CANNOT
144100*    FIRE AGAINST OUR OWN PLACEMENTS SINCE THE GRID MODEL ALLOWS
144200*    ONLY ONE COURSE PER CELL; THIS PARAGRAPH GUARDS A SCHEDULE
144300*    THAT MIGHT HAVE BEEN LOADED FROM OUTSIDE THIS RUN (A HAND-
144400*    EDITED GRID, OR A FUTURE RERUN FEATURE) WHERE THAT
144500*    GUARANTEE WOULD NOT HOLD.
144600 0720-VERIFICAR-SOBREPOS-PROF.
144700     CONTINUE.
144800 0720-EXIT. EXIT.
144900*    RETURNS TO 0702. STRUCTURALLY A NO-OP, PER THE BUSINESS RULES
145000*    TABLE NOTE ABOVE - KEPT SO A FUTURE DOUBLE-BOOKING FEATURE
145100*    HAS SOMEWHERE TO HANG ITS CHECK.
145200
145300*    CAPACITY VIOLATION - A LAB COURSE SEATED IN A LAB ROOM
145400*    OVER 40 SEATS. RULE 5 ALREADY KEEPS THIS FROM HAPPENING
145500*    ON OUR OWN PLACEMENTS; KEPT HERE FOR THE SAME REASON AS
145600*    THE INSTRUCTOR-OVERLAP CHECK ABOVE.
145700*    0730-VERIFICAR-CAPACIDADE - A LAB COURSE SEATED IN A LAB
145800*    ROOM OVER 40 SEATS. RULE 5 DURING PLACEMENT ALREADY KEEPS
145900*    THIS FROM HAPPENING ON OUR OWN PLACEMENTS; KEPT HERE FOR
146000*    THE SAME EXTERNALLY-LOADED-SCHEDULE REASON AS THE
146100*    INSTRUCTOR-OVERLAP CHECK ABOVE.
146200*    0720 TESTS NOTHING TODAY BUT IS STILL PERFORMED ON EVERY
146300*    OCCUPIED SLOT SO A FUTURE DOUBLE-BOOKING FEATURE NEED ONLY
146400*    FILL IN ITS BODY, NOT WIRE IT INTO THE VALIDATION PASS.
146500 0730-VERIFICAR-CAPACIDADE.
146600     SET IX-ROOM TO 1
146700     SEARCH TBL-ROOM
146800         AT END
146900             CONTINUE
147000         WHEN TBL-ROOM-ID (IX-ROOM) =
147100                 GRID-ROOM-ID (IX-GD IX-GS)
147200             IF TBL-CRS-LAB
147300                (GRID-CRS-IX (IX-GD IX-GS)) = "Y"
147400                AND TBL-ROOM-CAP (IX-ROOM) > 40
147500                PERFORM 0740-REGISTRAR-CAPACIDADE
147600                    THRU 0740-EXIT
147700             END-IF.
147800 0730-EXIT. EXIT.
147900*    RETURNS TO 0702 WITH WS-CONF-CNT UPDATED IF THIS SLOT'S
148000*    COURSE EXCEEDED ITS ROOM'S CAPACITY.
148100
148200*    0740-REGISTRAR-CAPACIDADE APPENDS ONE CAPACITY-VIOLATION
148300*    ENTRY TO CONFLICT-TABLE, BOUNDED AT 500 ROWS PER THE
148400*    FILE-LAYOUT MEMO - A RUN THAT SOMEHOW EXCEEDS THAT JUST
148500*    STOPS LOGGING NEW ONES RATHER THAN ABENDING, SINCE 500
148600*    CONFLICTS ALREADY MEANS SOMETHING IS BADLY WRONG WITH THE
148700*    INPUT DATA AND THE REGISTRAR WILL BE CALLING ANYWAY.
148800 0740-REGISTRAR-CAPACIDADE.
148900     IF WS-CONF-CNT < 500
149000        ADD 1 TO WS-CONF-CNT
149100        SET IX-CONF TO WS-CONF-CNT
149200        MOVE CONF-TYPE-TBL (2) TO CONF-TYPE (IX-CONF)
149300        MOVE SPACES TO CONF-COURSE (IX-CONF)
149400        MOVE DAY-NAME-TBL (IX-GD) TO CONF-DAY (IX-CONF)
149500        MOVE SLOT-TIME-TBL (IX-GS) TO CONF-TIME (IX-CONF)
149600        MOVE SPACES TO CONF-MESSAGE (IX-CONF)
149700        STRING "Lab room " DELIMITED BY SIZE
149800               TBL-ROOM-ID (IX-ROOM) DELIMITED BY SPACE
149900               " exceeds 40 student capacity" DELIMITED BY SIZE
150000            INTO CONF-MESSAGE (IX-CONF)
150100     END-IF.
150200 0740-EXIT. EXIT.
150300*    RETURNS TO 0730. WS-CONF-CNT IS THE SAME COUNTER 0702 TESTS
150400*    TO DECIDE WHETHER TO FLAG THE CELL.
150500
150600*    0800-EXPORTAR-SCHD WRITES THE SCHEDULE OUTPUT FILE, ONE
150700*    RECORD PER OCCUPIED GRID CELL, IN DAY-THEN-SLOT ORDER SO
150800*    THE FILE READS TOP TO BOTTOM THE SAME WAY THE PRINTED
150900*    REPORT DOES. 0801 DRIVES THE DAY LOOP, 0802 THE SLOT LOOP.
151000*    THE SCHEDULE FILE HAS NO HEADER OR TRAILER RECORD - JUST
151100*    ONE DETAIL RECORD PER OCCUPIED SLOT. THE DOWNSTREAM
151200*    REGISTRATION SYSTEM COUNTS RECORDS ON ITS OWN SIDE.
151300*    CAPACITY IS CHECKED AGAINST THE ROOM RECORDED IN THE GRID
151400*    CELL AT PLACEMENT TIME, NOT RE-LOOKED-UP HERE - TBL-ROOM-CAP
151500*    IS RE-READ BY SUBSCRIPT SO A MID-RUN ROOM CHANGE (THERE ISN'T
151600*    ONE IN THIS PROGRAM) WOULD BE PICKED UP.
151700 0800-EXPORTAR-SCHD.
151800     MOVE ZERO TO WS-TOTAL-SCHD
151900     SET IX-GD TO 1
152000     PERFORM 0801-EXPORTAR-DIA THRU 0801-EXIT
152100         UNTIL IX-GD > 5.
152200
152300*    0801-EXPORTAR-DIA DRIVES THE SLOT LOOP FOR ONE DAY.
152400 0801-EXPORTAR-DIA.
152500     SET IX-GS TO 1
152600     PERFORM 0802-EXPORTAR-SLOT THRU 0802-EXIT
152700         UNTIL IX-GS > 8
152800     SET IX-GD UP BY 1.
152900 0801-EXIT. EXIT.
153000*    RETURNS TO 0800'S DAY LOOP AT 0801.
153100
153200*    0802-EXPORTAR-SLOT WRITES ONE SCHEDULE RECORD IF THE SLOT
153300*    IS OCCUPIED, BUILDING THE DETAIL VIA 0820 BELOW.
153400 0802-EXPORTAR-SLOT.
153500     IF GRID-OCC (IX-GD IX-GS) = "Y"
153600        PERFORM 0820-MONTAR-DETALHE THRU 0820-EXIT
153700        WRITE REG-SCHD-OUT
153800        ADD 1 TO WS-TOTAL-SCHD
153900     END-IF
154000     SET IX-GS UP BY 1.
154100 0802-EXIT. EXIT.
154200*    RETURNS TO 0801'S SLOT LOOP AT 0802 - ONLY OCCUPIED CELLS
154300*    PRODUCE A SCHEDULE-FILE RECORD.
154400
154500*    SCH-036 - INSTRUCTOR-NAME FALLBACK: WHEN THE COURSE'S
154600*    INSTRUCTOR ID IS NOT ON FILE, PRINT "INSTRUCTOR NNNN".
154700*    SCH-036 - 0820-MONTAR-DETALHE BUILDS ONE SCHEDULE RECORD.
154800*    THE INSTRUCTOR-NAME FALLBACK BELOW PRINTS "INSTRUCTOR
154900*    NNNN" WHEN THE COURSE CARRIES AN INSTRUCTOR ID THAT IS
155000*    NOT ON THE INSTRUCTOR MASTER - THIS HAPPENS MORE OFTEN
155100*    THAN IT SHOULD WHEN A NEW INSTRUCTOR'S CARD IS PUNCHED
155200*    AFTER THE COURSE CARDS THAT REFERENCE THEM.
155300*    OUT-ROOM-ID AND OUT-ROOM-TYPE BOTH COME BACK "N/A" WHEN
155400*    GRID-ROOM-ID IS BLANK - THIS CAN ONLY HAPPEN IF A SLOT WAS
155500*    OCCUPIED WITHOUT A ROOM EVER BEING ASSIGNED TO IT, WHICH
155600*    0670 NEVER DOES TODAY BUT THE CHECK IS KEPT DEFENSIVELY.
155700 0820-MONTAR-DETALHE.
155800     SET IX-CRS TO GRID-CRS-IX (IX-GD IX-GS)
155900     MOVE DAY-NAME-TBL (IX-GD) TO OUT-DAY
156000     MOVE SLOT-TIME-TBL (IX-GS) TO OUT-TIME-SLOT
156100     MOVE TBL-CRS-CODE (IX-CRS) TO OUT-COURSE-CODE
156200     MOVE TBL-CRS-NAME (IX-CRS) TO OUT-COURSE-NAME
156300     MOVE "N" TO WS-INST-FOUND-SW
156400     SET IX-INST TO 1
156500*    THE INSTRUCTOR NAME WRITTEN TO THE SCHEDULE FILE COMES FROM
156600*    THE TABLE BUILT AT LOAD TIME, NOT A RE-READ OF INSTR-FILE -
156700*    THE FILE IS ALREADY CLOSED BY THIS POINT IN THE RUN.
156800     SEARCH TBL-INST
156900         AT END
157000             CONTINUE
157100         WHEN TBL-INST-ID (IX-INST) = TBL-CRS-INST (IX-CRS)
157200             MOVE "Y" TO WS-INST-FOUND-SW.
157300     IF INST-FOUND
157400        MOVE TBL-INST-NAME (IX-INST) TO OUT-INSTRUCTOR-NAME
157500     ELSE
157600        MOVE TBL-CRS-INST (IX-CRS) TO WS-INSTR-ID-EDIT
157700        MOVE SPACES TO OUT-INSTRUCTOR-NAME
157800        STRING "Instructor " DELIMITED BY SIZE
157900               WS-INSTR-ID-EDIT DELIMITED BY SIZE
158000            INTO OUT-INSTRUCTOR-NAME
158100     END-IF
158200     IF GRID-ROOM-ID (IX-GD IX-GS) = SPACES
158300        MOVE "N/A" TO OUT-ROOM-ID
158400        MOVE "N/A" TO OUT-ROOM-TYPE
158500     ELSE
158600        MOVE GRID-ROOM-ID (IX-GD IX-GS) TO OUT-ROOM-ID
158700        IF GRID-ROOM-LAB (IX-GD IX-GS) = "Y"
158800           MOVE "Lab" TO OUT-ROOM-TYPE
158900        ELSE
159000           MOVE "Classroom" TO OUT-ROOM-TYPE
159100        END-IF
159200     END-IF
159300     MOVE TBL-CRS-YEAR (IX-CRS) TO OUT-YEAR
159400     IF TBL-CRS-LAB (IX-CRS) = "Y"
159500        MOVE "Lab" TO OUT-COURSE-TYPE
159600     ELSE
159700        MOVE "Theory" TO OUT-COURSE-TYPE
159800     END-IF
159900     IF GRID-CONFLICT (IX-GD IX-GS) = "Y"
160000        MOVE "Yes" TO OUT-CONFLICT
160100     ELSE
160200        MOVE "No" TO OUT-CONFLICT
160300     END-IF.
160400 0820-EXIT. EXIT.
160500*    RETURNS TO 0802 WITH REG-SCHD-OUT FULLY BUILT AND WRITTEN.
160600
160700*    0900-GERAR-RELATORIO - REPORT GENERATOR ENTRY POINT. PRINTS
160800*    THE BANNER, THE SUMMARY AND GROUPED CONFLICTS, THE DAY-BY-
160900*    DAY DETAIL, AND FINALLY THE BRIEF CONFLICT SUMMARY THE
161000*    DEAN'S OFFICE ASKED FOR UNDER SCH-047. ALL FOUR SECTIONS
161100*    GO TO THE SAME REPORT FILE - THE DEAN'S OFFICE ASKED FOR A
161200*    SEPARATE PRINT RUN ONCE AND WAS TOLD NO, ONE REPORT FILE
161300*    IS EASIER FOR THE OPERATOR TO ROUTE.
161400*    THE REPORT FILE IS A SINGLE PRINT STREAM - THE FOUR
161500*    SECTIONS PRINTED BY THE FOUR PERFORM STATEMENTS ABOVE
161600*    APPEAR IN THE ORDER LISTED, WITH PAGE BREAKS ONLY WHERE
161700*    0910 AND 0950 REQUEST ADVANCING PAGE.
161800 0900-GERAR-RELATORIO.
161900     ACCEPT WS-CURRENT-DATE-N FROM DATE
162000     PERFORM 0910-IMPRIMIR-BANNER THRU 0910-EXIT
162100     PERFORM 0920-IMPRIMIR-RESUMO THRU 0920-EXIT
162200     PERFORM 0950-IMPRIMIR-DETALHE THRU 0950-EXIT
162300     PERFORM 0990-IMPRIMIR-RESUMO-BREVE THRU 0990-EXIT.
162400
162500*    0910-IMPRIMIR-BANNER PRINTS THE TOP-OF-FORM TITLE BLOCK:
162600*    60 EQUAL SIGNS, THE REPORT TITLE, 60 MORE EQUAL SIGNS, A
162700*    BLANK LINE. ADVANCING PAGE ON THE FIRST LINE STARTS THE
162800*    REPORT ON A FRESH FORM REGARDLESS OF WHAT WAS LAST ON THE
162900*    PRINTER.
163000*    THE VALIDATION REPORT PRINTS EVEN WHEN THERE ARE ZERO
163100*    CONFLICTS - A CLEAN RUN STILL PRODUCES A REPORT SO THE
163200*    REGISTRAR HAS SOMETHING TO FILE FOR EVERY TERM.
163300 0910-IMPRIMIR-BANNER.
163400     ADD 1 TO WS-PAGE-CTR
163500     WRITE REG-RPT FROM RPT-RULE-EQ AFTER ADVANCING PAGE
163600     MOVE "SCHEDULE VALIDATION REPORT" TO RPT-TITLE-TEXT
163700     WRITE REG-RPT FROM RPT-TITLE-LINE AFTER ADVANCING 1 LINE
163800     WRITE REG-RPT FROM RPT-RULE-EQ AFTER ADVANCING 1 LINE
163900     WRITE REG-RPT FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
164000 0910-EXIT. EXIT.
164100*    RETURNS TO 0900'S DRIVING SEQUENCE AT THE CONFLICT SECTION.
164200
164300*    0920-IMPRIMIR-RESUMO PRINTS THE TOTAL-SCHEDULED AND TOTAL-
164400*    CONFLICTS COUNTS, THEN EITHER THE NO-CONFLICTS LINE OR THE
164500*    CONFLICTS-DETECTED HEADING FOLLOWED BY 0930'S GROUPED
164600*    LISTING.
164700*    0920 IS WHERE THE COUNTS IN THE REPORT BANNER COME FROM - WS-
164800*    TOTAL-SCHD IS SET DURING EXPORT (0800), NOT RECOUNTED HERE.
164900 0920-IMPRIMIR-RESUMO.
165000     MOVE WS-TOTAL-SCHD TO WS-EDIT-NUM
165100     MOVE SPACES TO WS-PRINT-LINE
165200     STRING "Total Courses Scheduled: " DELIMITED BY SIZE
165300            WS-EDIT-NUM DELIMITED BY SIZE
165400         INTO WS-PRINT-LINE
165500     WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
165600     MOVE WS-CONF-CNT TO WS-EDIT-NUM
165700     MOVE SPACES TO WS-PRINT-LINE
165800     STRING "Total Conflicts Detected: " DELIMITED BY SIZE
165900            WS-EDIT-NUM DELIMITED BY SIZE
166000         INTO WS-PRINT-LINE
166100     WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
166200     WRITE REG-RPT FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE
166300     IF WS-CONF-CNT = ZERO
166400        MOVE SPACES TO WS-PRINT-LINE
166500        STRING "No conflicts detected. Schedule is valid!"
166600               DELIMITED BY SIZE
166700            INTO WS-PRINT-LINE
166800        WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
166900     ELSE
167000        MOVE SPACES TO WS-PRINT-LINE
167100        STRING "CONFLICTS DETECTED:" DELIMITED BY SIZE
167200            INTO WS-PRINT-LINE
167300        WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
167400        WRITE REG-RPT FROM RPT-RULE-DASH60
167500            AFTER ADVANCING 1 LINE
167600        PERFORM 0930-IMPRIMIR-CONFLITOS THRU 0930-EXIT
167700     END-IF
167800     WRITE REG-RPT FROM RPT-BLANK-LINE AFTER ADVANCING 1 LINE.
167900 0920-EXIT. EXIT.
168000*    RETURNS TO 0900.
168100
168200*    0930-IMPRIMIR-CONFLITOS WALKS THE TWO CONFLICT TYPES IN
168300*    WS-CONF-TYPE-TABLE ORDER (INSTRUCTOR OVERLAP, THEN
168400*    CAPACITY VIOLATION) AND PRINTS A GROUP FOR EACH ONE THAT
168500*    HAS AT LEAST ONE ENTRY - A TYPE WITH ZERO ENTRIES PRINTS
168600*    NOTHING AT ALL, NOT EVEN AN EMPTY HEADING.
168700*    0930 SKIPS ANY CONFLICT TYPE WHOSE COUNT IS ZERO - ONLY TYPES
168800*    THAT ACTUALLY OCCURRED GET A GROUP HEADING.
168900 0930-IMPRIMIR-CONFLITOS.
169000     MOVE 1 TO WS-TYPE-IX
169100     PERFORM 0931-IMPRIMIR-TIPO THRU 0931-EXIT
169200         UNTIL WS-TYPE-IX > 2.
169300 0930-EXIT. EXIT.
169400*    RETURNS TO 0900 HAVING PRINTED EACH NON-ZERO CONFLICT TYPE'S
169500*    GROUP, OR THE NO-CONFLICTS LINE IF NONE WERE FOUND.
169600
169700*    0931-IMPRIMIR-TIPO HANDLES ONE CONFLICT TYPE: COUNTS IT
169800*    (0935), THEN PRINTS ITS GROUP (0940) ONLY IF THE COUNT IS
169900*    NONZERO.
170000 0931-IMPRIMIR-TIPO.
170100     PERFORM 0935-CONTAR-TIPO THRU 0935-EXIT
170200     IF WS-TYPE-COUNT > ZERO
170300        PERFORM 0940-IMPRIMIR-GRUPO THRU 0940-EXIT
170400     END-IF
170500     ADD 1 TO WS-TYPE-IX.
170600 0931-EXIT. EXIT.
170700*    RETURNS TO 0930'S TYPE LOOP AT 0931.
170800
170900*    0935-CONTAR-TIPO COUNTS HOW MANY CONFLICT-TABLE ENTRIES
171000*    MATCH THE CURRENT TYPE; 0936 TESTS ONE ENTRY. REUSED BY
171100*    0991 BELOW FOR THE BRIEF SUMMARY SO THE TWO SECTIONS
171200*    NEVER DISAGREE ON A COUNT.
171300 0935-CONTAR-TIPO.
171400     MOVE ZERO TO WS-TYPE-COUNT
171500     SET IX-CONF TO 1
171600     PERFORM 0936-CONTAR-UM THRU 0936-EXIT
171700         UNTIL IX-CONF > WS-CONF-CNT.
171800 0935-EXIT. EXIT.
171900*    RETURNS TO 0930 WITH WS-TYPE-COUNT SET FOR THIS CONFLICT
172000*    TYPE.
172100
172200*    COUNTS HOW MANY ENTRIES IN CONFLICT-TABLE MATCH THE CONFLICT
172300*    TYPE 0935 IS CURRENTLY TALLYING.
172400 0936-CONTAR-UM.
172500     IF CONF-TYPE (IX-CONF) = CONF-TYPE-TBL (WS-TYPE-IX)
172600        ADD 1 TO WS-TYPE-COUNT
172700     END-IF
172800     SET IX-CONF UP BY 1.
172900 0936-EXIT. EXIT.
173000*    RETURNS TO 0935.
173100
173200*    0940-IMPRIMIR-GRUPO PRINTS THE GROUP HEADING
173300*    ("<TYPE NAME> (<COUNT>):") AND THEN EVERY MATCHING ENTRY
173400*    VIA 0941/0945.
173500 0940-IMPRIMIR-GRUPO.
173600     MOVE WS-TYPE-COUNT TO WS-EDIT-NUM
173700     MOVE SPACES TO WS-PRINT-LINE
173800     STRING CONF-TYPE-TBL (WS-TYPE-IX) DELIMITED BY SPACE
173900*    THE GROUP HEADING PRINTS THE TYPE NAME AND COUNT TOGETHER
174000*    (SCH-052) SO THE REGISTRAR DOES NOT HAVE TO COUNT LINES BY
174100*    HAND TO SEE HOW BAD A CONFLICT TYPE IS.
174200            " (" DELIMITED BY SIZE
174300            WS-EDIT-NUM DELIMITED BY SIZE
174400            "):" DELIMITED BY SIZE
174500         INTO WS-PRINT-LINE
174600     WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
174700     SET IX-CONF TO 1
174800     PERFORM 0941-IMPRIMIR-UM THRU 0941-EXIT
174900         UNTIL IX-CONF > WS-CONF-CNT.
175000 0940-EXIT. EXIT.
175100*    RETURNS TO 0930.
175200
175300*    PRINTS ONE DETAIL LINE PER MATCHING CONFLICT-TABLE ENTRY
175400*    UNDER THE GROUP HEADING 0940 JUST WROTE.
175500 0941-IMPRIMIR-UM.
175600     IF CONF-TYPE (IX-CONF) = CONF-TYPE-TBL (WS-TYPE-IX)
175700        PERFORM 0945-IMPRIMIR-LINHA-CONFLITO THRU 0945-EXIT
175800     END-IF
175900     SET IX-CONF UP BY 1.
176000 0941-EXIT. EXIT.
176100*    RETURNS TO 0940'S DETAIL LOOP AT 0941.
176200
176300*    0945-IMPRIMIR-LINHA-CONFLITO PRINTS ONE CONFLICT'S MESSAGE
176400*    LINE, THEN A COURSE LINE IF A COURSE CODE IS CARRIED, THEN
176500*    A TIME LINE IF BOTH DAY AND TIME ARE CARRIED - AN
176600*    INSTRUCTOR-OVERLAP ENTRY CARRIES NO COURSE CODE, SO ITS
176700*    COURSE LINE IS SUPPRESSED.
176800*    0945 IS THE 'NO CONFLICTS OF THIS TYPE' LINE, ONLY REACHED
176900*    WHEN 0930 FINDS A ZERO GROUP COUNT ACROSS BOTH TYPES.
177000 0945-IMPRIMIR-LINHA-CONFLITO.
177100     MOVE SPACES TO WS-PRINT-LINE
177200     STRING "  - " DELIMITED BY SIZE
177300            CONF-MESSAGE (IX-CONF) DELIMITED BY SIZE
177400         INTO WS-PRINT-LINE
177500     WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
177600     IF CONF-COURSE (IX-CONF) NOT = SPACES
177700        MOVE SPACES TO WS-PRINT-LINE
177800        STRING "      Course: " DELIMITED BY SIZE
177900               CONF-COURSE (IX-CONF) DELIMITED BY SPACE
178000            INTO WS-PRINT-LINE
178100        WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
178200     END-IF
178300     IF CONF-WHEN-R (IX-CONF) NOT = SPACES
178400        MOVE SPACES TO WS-PRINT-LINE
178500        STRING "      Time: " DELIMITED BY SIZE
178600               CONF-DAY (IX-CONF) DELIMITED BY SPACE
178700               " " DELIMITED BY SIZE
178800               CONF-TIME (IX-CONF) DELIMITED BY SIZE
178900            INTO WS-PRINT-LINE
179000        WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
179100     END-IF.
179200 0945-EXIT. EXIT.
179300*    RETURNS TO 0941.
179400
179500*    0950-IMPRIMIR-DETALHE PRINTS THE "SCHEDULE DETAILS"
179600*    SECTION: EVERY WEEKDAY IN ORDER, AND UNDER EACH DAY EVERY
179700*    OCCUPIED SLOT IN TIME ORDER - THIS IS THE SAME GRID THE
179800*    EXPORT STEP ABOVE WALKED, SO THE PRINTED SCHEDULE AND THE
179900*    SCHEDULE FILE ALWAYS AGREE.
180000 0950-IMPRIMIR-DETALHE.
180100     WRITE REG-RPT FROM RPT-RULE-EQ AFTER ADVANCING PAGE
180200     MOVE "SCHEDULE DETAILS" TO RPT-TITLE-TEXT
180300     WRITE REG-RPT FROM RPT-TITLE-LINE AFTER ADVANCING 1 LINE
180400     WRITE REG-RPT FROM RPT-RULE-EQ AFTER ADVANCING 1 LINE
180500     SET IX-GD TO 1
180600     PERFORM 0951-DETALHE-DIA THRU 0951-EXIT
180700         UNTIL IX-GD > 5.
180800 0950-EXIT. EXIT.
180900*    RETURNS TO 0900.
181000
181100*    0951-DETALHE-DIA PRINTS ONE DAY'S HEADING AND A 40-DASH
181200*    RULE, THEN DRIVES THE SLOT LOOP (0952).
181300*    DAY-BY-DAY DETAIL PRINTS EVERY SLOT, OCCUPIED OR NOT, SO THE
181400*    REGISTRAR CAN SEE OPEN ROOM/TIME COMBINATIONS AT A GLANCE
181500*    WITHOUT CROSS-REFERENCING THE BLANK CELLS AGAINST THE GRID BY
181600*    HAND.
181700 0951-DETALHE-DIA.
181800     MOVE SPACES TO WS-PRINT-LINE
181900     STRING DAY-NAME-TBL (IX-GD) DELIMITED BY SPACE
182000         INTO WS-PRINT-LINE
182100     WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 2 LINES
182200*    A DAY HEADING PRINTS ONCE PER DAY REGARDLESS OF HOW MANY
182300*    SLOTS ON IT ARE OCCUPIED, SO THE REPORT READS MONDAY THROUGH
182400*    FRIDAY EVEN ON A LIGHT SCHEDULE.
182500     WRITE REG-RPT FROM RPT-RULE-DASH40
182600         AFTER ADVANCING 1 LINE
182700     SET IX-GS TO 1
182800     PERFORM 0952-DETALHE-SLOT THRU 0952-EXIT
182900         UNTIL IX-GS > 8
183000     SET IX-GD UP BY 1.
183100 0951-EXIT. EXIT.
183200*    RETURNS TO 0950'S DAY LOOP AT 0951.
183300
183400*    0952-DETALHE-SLOT PRINTS ONE SLOT LINE IF THE SLOT IS
183500*    OCCUPIED, VIA 0960 BELOW.
183600*    0951/0952 WALK THE SAME 5 X 8 GRID THE PLACEMENT AND
183700*    VALIDATION PASSES USE - THE REPORT NEVER BUILDS A SEPARATE
183800*    COPY OF THE SCHEDULE.
183900 0952-DETALHE-SLOT.
184000     IF GRID-OCC (IX-GD IX-GS) = "Y"
184100        PERFORM 0960-IMPRIMIR-LINHA-SLOT THRU 0960-EXIT
184200     END-IF
184300     SET IX-GS UP BY 1.
184400 0952-EXIT. EXIT.
184500*    RETURNS TO 0951'S SLOT LOOP AT 0952.
184600
184700*    0960-IMPRIMIR-LINHA-SLOT PRINTS ONE SLOT LINE: TIME, COURSE
184800*    CODE AND NAME, ROOM (OR N/A), AND A TRAILING " CONFLICT"
184900*    TAG WHEN THE SLOT'S GRID-CONFLICT FLAG IS SET BY 0702
185000*    ABOVE.
185100*    AN EMPTY SLOT PRINTS 'OPEN' IN THE COURSE-CODE COLUMN RATHER
185200*    THAN BLANKING THE WHOLE LINE, SO THE COLUMN ALIGNMENT MATCHES
185300*    AN OCCUPIED SLOT'S LINE EXACTLY.
185400 0960-IMPRIMIR-LINHA-SLOT.
185500     SET IX-CRS TO GRID-CRS-IX (IX-GD IX-GS)
185600     MOVE SPACES TO WS-PRINT-LINE
185700     IF GRID-ROOM-ID (IX-GD IX-GS) = SPACES
185800        MOVE "N/A" TO WS-FOUND-ROOM-ID
185900     ELSE
186000        MOVE GRID-ROOM-ID (IX-GD IX-GS) TO WS-FOUND-ROOM-ID
186100     END-IF
186200     MOVE SPACES TO WS-CONFLICT-TAG
186300     IF GRID-CONFLICT (IX-GD IX-GS) = "Y"
186400        MOVE " CONFLICT" TO WS-CONFLICT-TAG
186500     END-IF
186600     STRING "  " DELIMITED BY SIZE
186700            SLOT-TIME-TBL (IX-GS) DELIMITED BY SIZE
186800            ": " DELIMITED BY SIZE
186900            TBL-CRS-CODE (IX-CRS) DELIMITED BY SPACE
187000            " - " DELIMITED BY SIZE
187100            TBL-CRS-NAME (IX-CRS) DELIMITED BY SPACE
187200            " (Room: " DELIMITED BY SIZE
187300            WS-FOUND-ROOM-ID DELIMITED BY SPACE
187400            ")" DELIMITED BY SIZE
187500            WS-CONFLICT-TAG DELIMITED BY SIZE
187600         INTO WS-PRINT-LINE
187700     WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE.
187800 0960-EXIT. EXIT.
187900*    RETURNS TO 0952 HAVING PRINTED ONE DETAIL LINE FOR THIS
188000*    DAY/SLOT, OCCUPIED OR NOT.
188100
188200*    SCH-047 - 0990-IMPRIMIR-RESUMO-BREVE PRINTS THE SHORT
188300*    CONFLICT SUMMARY THE DEAN'S OFFICE WANTED, ON A SEPARATE
188400*    SECTION OF THE SAME REPORT FILE RATHER THAN A SEPARATE
188500*    PRINT RUN - EITHER THE NO-CONFLICTS LINE, OR A COUNT
188600*    FOLLOWED BY ONE LINE PER CONFLICT TYPE THAT HAS ENTRIES.
188700*    THE BRIEF SUMMARY AT THE END OF THE REPORT (SCH-047) EXISTS
188800*    BECAUSE THE DEAN'S OFFICE ASKED FOR A ONE-PAGE VIEW THEY
188900*    COULD READ WITHOUT WADING THROUGH THE FULL DAY-BY-DAY DETAIL.
189000 0990-IMPRIMIR-RESUMO-BREVE.
189100     WRITE REG-RPT FROM RPT-BLANK-LINE AFTER ADVANCING 2 LINES
189200     IF WS-CONF-CNT = ZERO
189300        MOVE SPACES TO WS-PRINT-LINE
189400        STRING "No conflicts detected. Schedule is valid!"
189500               DELIMITED BY SIZE
189600            INTO WS-PRINT-LINE
189700        WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
189800     ELSE
189900        MOVE WS-CONF-CNT TO WS-EDIT-NUM
190000        MOVE SPACES TO WS-PRINT-LINE
190100        STRING WS-EDIT-NUM DELIMITED BY SIZE
190200               " conflict(s) detected:" DELIMITED BY SIZE
190300            INTO WS-PRINT-LINE
190400        WRITE REG-RPT FROM WS-PRINT-LINE AFTER ADVANCING 1 LINE
190500        MOVE 1 TO WS-TYPE-IX
190600        PERFORM 0991-BREVE-TIPO THRU 0991-EXIT
190700            UNTIL WS-TYPE-IX > 2
190800     END-IF.
190900 0990-EXIT. EXIT.
191000*    RETURNS TO 0001-CONTROLE, WHICH PERFORMS 9999-ENCERRAR NEXT
191100*    TO CLOSE THE FILES AND STOP THE RUN.
191200
191300*    0991-BREVE-TIPO PRINTS ONE TYPE'S COUNT LINE IN THE BRIEF
191400*    SUMMARY, REUSING 0935'S COUNTING PARAGRAPH SO THIS SECTION
191500*    CANNOT DRIFT OUT OF STEP WITH THE GROUPED LISTING ABOVE.
191600*    9999-ENCERRAR CLOSES ALL FIVE FILES IN THE SAME ORDER THEY
191700*    WERE OPENED IN 0001-CONTROLE AND STOPS THE RUN - THERE IS NO
191800*    RETURN CODE SET BEYOND THE NORMAL STOP RUN ZERO.
191900 0991-BREVE-TIPO.
192000     PERFORM 0935-CONTAR-TIPO THRU 0935-EXIT
192100     IF WS-TYPE-COUNT > ZERO
192200        MOVE WS-TYPE-COUNT TO WS-EDIT-NUM
192300        MOVE SPACES TO WS-PRINT-LINE
192400        STRING CONF-TYPE-TBL (WS-TYPE-IX)
192500                  DELIMITED BY SPACE
192600               ": " DELIMITED BY SIZE
192700               WS-EDIT-NUM DELIMITED BY SIZE
192800           INTO WS-PRINT-LINE
192900        WRITE REG-RPT FROM WS-PRINT-LINE
193000            AFTER ADVANCING 1 LINE
193100     END-IF
193200     ADD 1 TO WS-TYPE-IX.
193300 0991-EXIT. EXIT.
193400*    RETURNS TO 0990'S LOOP FOR THE NEXT DAY.
193500
193600
193700
193800*    9999-ENCERRAR CLOSES ALL FIVE FILES AND ENDS THE RUN.
193900 9999-ENCERRAR.
194000     CLOSE INSTR-FILE
194100     CLOSE ROOM-FILE
194200     CLOSE COURSE-FILE
194300     CLOSE SCHD-FILE
194400     CLOSE RPT-FILE
194500     STOP RUN.
